000100******************************************************************        
000200*========================================================*                
000300* CTAUSRR  -  LAYOUT MAESTRO DE USUARIOS (USERFILE)      *                
000400*========================================================*                
000500* 870314 RTORR  PRIMERA VERSION - ALTA DE USUARIOS        *               
000600* 891002 MFLOR  SE AGREGA 88-NIVEL DE ESTADO DE USUARIO    *              
000700* 960604 MFLOR  SE RESERVA FILLER PARA CAMPOS FUTUROS      *              
000800* 990118 JCHAV  REVISION Y2K - CAMPOS DE FECHA NO AFECTADOS*              
000900* 020711 PROVO  SE AMPLIA LAYOUT - CAMPOS HISTORICOS Y DE   *             
001000*               AUDITORIA, REQ. SIST-0214                  *              
001100* 050923 LQUIN  SE AGREGA INDICADOR DE MIGRACION DESDE      *             
001200*               EL ANTIGUO MAESTRO USR95, REQ. SIST-0381    *             
001300*========================================================*                
001400 01  USR-REGISTRO.                                                        
001500*    NUMERO DE USUARIO, CLAVE UNICA DEL MAESTRO                           
001600     05  USR-ID                  PIC 9(10).                               
001700*    VISTA ALFANUMERICA DE USR-ID PARA REPORTES HEREDADOS                 
001800*    DEL SISTEMA USR95 (020711)                                           
001900     05  USR-ID-R REDEFINES USR-ID                                        
002000                                 PIC X(10).                               
002100*    NOMBRE DEL USUARIO TITULAR                                           
002200     05  USR-NOMBRE              PIC X(20).                               
002300*    DOMICILIO DEL USUARIO - CAMPO HISTORICO DEL USR95,                   
002400*    YA NO SE MANTIENE DESDE QUE EL ALTA DE DOMICILIO PASO                
002500*    AL SISTEMA DE CLIENTES (020711)                                      
002600     05  USR-DOMICILIO            PIC X(20).                              
002700*    SUCURSAL DONDE SE REGISTRO EL USUARIO                                
002800     05  USR-SUCURSAL-ALTA        PIC X(04).                              
002900*    ESTADO DEL USUARIO EN EL MAESTRO                                     
003000     05  USR-ESTADO              PIC X(01).                               
003100         88  USR-ACTIVO                  VALUE 'A'.                       
003200         88  USR-ANULADO                 VALUE 'D'.                       
003300*    ESTADO ANTERIOR AL ULTIMO CAMBIO - SOLO HISTORICO,                   
003400*    NO PARTICIPA EN NINGUNA VALIDACION (020711)                          
003500     05  USR-ESTADO-ANT           PIC X(01).                              
003600*    FECHA DE ALTA EN EL SISTEMA DE USUARIOS  AAAAMMDDHHMMSS              
003700     05  USR-FEC-ALTA-SIST        PIC 9(14).                              
003800*    FECHA DEL ULTIMO MANTENIMIENTO AL REGISTRO                           
003900     05  USR-FEC-ULT-MANT         PIC 9(14).                              
004000*    CLAVE DEL OPERADOR QUE HIZO EL ULTIMO MANTENIMIENTO                  
004100     05  USR-ID-ULT-MANT          PIC X(08).                              
004200*    TERMINAL DESDE LA QUE SE DIO EL ALTA - SISTEMA EN LINEA              
004300*    DISCONTINUADO, CAMPO QUEDA COMO HISTORICO                            
004400     05  USR-TERM-ALTA            PIC X(08).                              
004500*    INDICADOR DE USUARIO MIGRADO DESDE EL MAESTRO USR95                  
004600     05  USR-IND-MIGRADO          PIC X(01).                              
004700         88  USR-MIGRADO-SI              VALUE 'S'.                       
004800         88  USR-MIGRADO-NO               VALUE 'N'.                      
004900*    RESERVADO PARA CAMPOS FUTUROS DEL MAESTRO DE USUARIOS                
005000     05  FILLER                  PIC X(05).                               
