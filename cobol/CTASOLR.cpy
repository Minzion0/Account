000100******************************************************************        
000200*========================================================*                
000300* CTASOLR  -  LAYOUT DE SOLICITUDES DE LOTE (REQFILE)     *               
000400*========================================================*                
000500* 870402 RTORR  PRIMERA VERSION                           *               
000600* 881105 RTORR  SE AGREGA REDEFINES DE FECHA-HORA          *              
000700* 020711 PROVO  SE AMPLIA LAYOUT - SUCURSAL, TERMINAL Y     *             
000800*               CANAL DE ORIGEN, REQ. SIST-0214             *             
000900* 061005 LQUIN  SE RESERVA NUMERO DE LOTE E INDICADOR DE    *             
001000*               REPROCESO - NUNCA IMPLEMENTADOS              *            
001100*========================================================*                
001200 01  SOL-REGISTRO.                                                        
001300*    ACCION SOLICITADA - OPEN/CLOSE/LIST/USE/CANCEL/QUERY                 
001400     05  SOL-ACCION               PIC X(08).                              
001500*    USUARIO SOLICITANTE (OPEN/CLOSE/LIST/USE)                            
001600     05  SOL-ID-USR               PIC 9(10).                              
001700*    CUENTA DESTINO (CLOSE/USE/CANCEL)                                    
001800     05  SOL-CTA-NUMERO           PIC X(10).                              
001900*    MONTO - SALDO INICIAL EN OPEN, MONTO EN USE/CANCEL                   
002000     05  SOL-MONTO                PIC S9(13).                             
002100*    IDENTIFICADOR DEL MOVIMIENTO ORIGINAL (CANCEL/QUERY)                 
002200     05  SOL-MOV-ID               PIC X(20).                              
002300*    SUCURSAL DE ORIGEN DE LA SOLICITUD - RESERVADO, EL LOTE              
002400*    ACTUAL SE PROCESA DE FORMA CENTRALIZADA (020711)                     
002500     05  SOL-SUCURSAL             PIC X(04).                              
002600*    TERMINAL DE ORIGEN - HEREDADO DEL SISTEMA EN LINEA                   
002700*    DISCONTINUADO, CAMPO QUEDA COMO RESERVADO                            
002800     05  SOL-TERM-ORIGEN          PIC X(08).                              
002900*    CODIGO DE CANAL - RESERVADO, SIEMPRE EN BLANCO                       
003000     05  SOL-COD-CANAL            PIC X(02).                              
003100*    NUMERO DE LOTE - RESERVADO PARA IDENTIFICAR CORRIDAS                 
003200*    MULTIPLES EN UN MISMO DIA, NUNCA IMPLEMENTADO (061005)               
003300     05  SOL-NUM-LOTE             PIC 9(06).                              
003400*    INDICADOR DE REPROCESO - RESERVADO, NO IMPLEMENTADO                  
003500     05  SOL-IND-REPROCESO        PIC X(01).                              
003600         88  SOL-REPROCESO-SI             VALUE 'R'.                      
003700*    FECHA Y HORA DE LA SOLICITUD  AAAAMMDDHHMMSS                         
003800     05  SOL-FEC-HORA             PIC 9(14).                              
003900*    VISTA FECHA(8)/HORA(6) DE SOL-FEC-HORA, USADA PARA                   
004000*    CALCULAR EL LIMITE DE UN ANIO AL VALIDAR UNA ANULACION               
004100     05  SOL-FEC-HORA-R REDEFINES SOL-FEC-HORA.                           
004200         10  SOL-FEC-R            PIC 9(08).                              
004300         10  SOL-HOR-R            PIC 9(06).                              
004400*    RELLENO DE ALINEACION DE LA SOLICITUD DE LOTE                        
004500     05  FILLER                   PIC X(04).                              
