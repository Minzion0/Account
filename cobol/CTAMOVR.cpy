000100******************************************************************        
000200*========================================================*                
000300* CTAMOVR  -  LAYOUT DIARIO DE MOVIMIENTOS (TRXFILE)      *               
000400*========================================================*                
000500* 870402 RTORR  PRIMERA VERSION - USO Y ANULACION DE SALDO*               
000600* 881105 RTORR  SE AGREGA REDEFINES DE FECHA-HORA          *              
000700* 960604 MFLOR  SE RESERVA FILLER PARA CAMPOS FUTUROS      *              
000800* 020711 PROVO  SE AMPLIA LAYOUT - SUCURSAL, USUARIO Y LOTE *             
000900*               DE ORIGEN, REQ. SIST-0214                  *              
001000* 061005 LQUIN  SE RESERVA CODIGO DE MOTIVO DE RECHAZO Y    *             
001100*               INDICADOR DE REVISION MANUAL - NUNCA        *             
001200*               IMPLEMENTADOS, CAMPOS QUEDAN RESERVADOS      *            
001300*========================================================*                
001400 01  MOV-REGISTRO.                                                        
001500*    IDENTIFICADOR UNICO DEL MOVIMIENTO, NO ES LLAVE DE CUENTA            
001600     05  MOV-ID                   PIC X(20).                              
001700*    TIPO DE MOVIMIENTO                                                   
001800     05  MOV-TIPO                 PIC X(06).                              
001900         88  MOV-TIPO-USO                VALUE 'USE   '.                  
002000         88  MOV-TIPO-ANULA              VALUE 'CANCEL'.                  
002100*    RESULTADO DEL MOVIMIENTO                                             
002200     05  MOV-RESULT               PIC X(01).                              
002300         88  MOV-RES-OK                  VALUE 'S'.                       
002400         88  MOV-RES-RECH                VALUE 'F'.                       
002500*    CUENTA SOBRE LA QUE SE APLICO EL MOVIMIENTO                          
002600     05  MOV-CTA-NUMERO           PIC X(10).                              
002700*    VISTA NUMERICA DE MOV-CTA-NUMERO PARA REPORTES HEREDADOS             
002800     05  MOV-CTA-NUMERO-R REDEFINES MOV-CTA-NUMERO                        
002900                                 PIC 9(10).                               
003000*    USUARIO QUE ORIGINO EL MOVIMIENTO - HISTORICO, NO SE USA             
003100*    PARA VALIDAR, LA CUENTA YA TRAE SU PROPIETARIO (020711)              
003200     05  MOV-ID-USR               PIC 9(10).                              
003300*    MONTO DEL MOVIMIENTO                                                 
003400     05  MOV-MONTO                PIC S9(13).                             
003500*    SALDO DE LA CUENTA INMEDIATAMENTE DESPUES DEL MOVIMIENTO,            
003600*    O SALDO SIN CAMBIO SI EL MOVIMIENTO FUE RECHAZADO                    
003700     05  MOV-SALDO-POST           PIC S9(13).                             
003800*    SUCURSAL DE ORIGEN DEL MOVIMIENTO                                    
003900     05  MOV-SUCURSAL             PIC X(04).                              
004000*    CODIGO DE MOTIVO DE RECHAZO - RESERVADO, SUPERADO POR EL             
004100*    CODIGO DE ERROR DE LA RESPUESTA DE LOTE (061005)                     
004200     05  MOV-COD-MOTIVO-RECH      PIC X(04).                              
004300*    TERMINAL O PROCESO DE LOTE QUE ORIGINO EL MOVIMIENTO                 
004400     05  MOV-TERM-ORIGEN          PIC X(08).                              
004500*    NUMERO DE LOTE QUE GENERO EL MOVIMIENTO                              
004600     05  MOV-NUM-LOTE             PIC 9(06).                              
004700*    INDICADOR DE REVISION MANUAL - RESERVADO, NO IMPLEMENTADO            
004800     05  MOV-IND-REVISADO         PIC X(01).                              
004900         88  MOV-REVISADO-SI              VALUE 'R'.                      
005000*    FECHA Y HORA DEL MOVIMIENTO  AAAAMMDDHHMMSS                          
005100     05  MOV-FEC-HORA             PIC 9(14).                              
005200*    VISTA FECHA(8)/HORA(6) DE MOV-FEC-HORA PARA COMPARAR                 
005300*    CONTRA EL LIMITE DE UN ANIO AL ANULAR UN MOVIMIENTO                  
005400     05  MOV-FEC-HORA-R REDEFINES MOV-FEC-HORA.                           
005500         10  MOV-FEC-R            PIC 9(08).                              
005600         10  MOV-HOR-R            PIC 9(06).                              
005700*    RESERVADO PARA CAMPOS FUTUROS DEL DIARIO DE MOVIMIENTOS              
005800     05  FILLER                   PIC X(06).                              
