000100******************************************************************        
000200*========================================================*                
000300* CTAACTR  -  LAYOUT MAESTRO DE CUENTAS (ACCTFILE)       *                
000400*========================================================*                
000500* 870314 RTORR  PRIMERA VERSION                           *               
000600* 880921 RTORR  SE AGREGA REDEFINES NUMERICO DE CTA-NUMERO*               
000700* 960604 MFLOR  SE RESERVA FILLER PARA CAMPOS FUTUROS      *              
000800* 990118 JCHAV  REVISION Y2K - FECHAS YA VIENEN EN AAAAMMDD*              
000900*             CON SIGLO, NO SE REQUIRIO CAMBIO DE LAYOUT   *              
001000* 020711 PROVO  SE AMPLIA LAYOUT - SUCURSAL, TIPO DE CUENTA *             
001100*               Y CAMPOS DE AUDITORIA, REQ. SIST-0214       *             
001200* 061005 LQUIN  SE RESERVA INDICADOR DE BLOQUEO Y CODIGO    *             
001300*               DE MONEDA PARA PROYECTO MULTIMONEDA, NUNCA   *            
001400*               IMPLEMENTADO - CAMPOS QUEDAN RESERVADOS      *            
001500*========================================================*                
001600 01  CTA-REGISTRO.                                                        
001700*    NUMERO DE CUENTA, ASIGNADO EN SECUENCIA DESDE 1000000000             
001800     05  CTA-NUMERO              PIC X(10).                               
001900*    VISTA NUMERICA DE CTA-NUMERO PARA CALCULO DE SIGUIENTE               
002000*    NUMERO DE CUENTA Y COMPARACIONES ARITMETICAS                         
002100     05  CTA-NUMERO-R REDEFINES CTA-NUMERO                                
002200                                 PIC 9(10).                               
002300*    USUARIO PROPIETARIO DE LA CUENTA                                     
002400     05  CTA-ID-USR               PIC 9(10).                              
002500*    VISTA ALFANUMERICA DE CTA-ID-USR PARA REPORTES HEREDADOS             
002600     05  CTA-ID-USR-R REDEFINES CTA-ID-USR                                
002700                                 PIC X(10).                               
002800*    SALDO ACTUAL DE LA CUENTA, UNIDADES ENTERAS DE MONEDA                
002900     05  CTA-SALDO                PIC S9(13).                             
003000*    SALDO ANTERIOR AL ULTIMO MOVIMIENTO - SOLO HISTORICO,                
003100*    SE CONSERVA PARA CONCILIACION MANUAL (020711)                        
003200     05  CTA-SALDO-ANT            PIC S9(13).                             
003300*    ESTADO DE LA CUENTA                                                  
003400     05  CTA-ESTADO               PIC X(12).                              
003500         88  CTA-EN-USO                  VALUE 'IN_USE'.                  
003600         88  CTA-ANULADA                 VALUE 'UNREGISTERED'.            
003700*    SUCURSAL DONDE SE ABRIO LA CUENTA                                    
003800     05  CTA-SUCURSAL             PIC X(04).                              
003900*    TIPO DE CUENTA - CAMPO HISTORICO, EL SISTEMA SOLO MANEJA             
004000*    UN PRODUCTO DESDE LA UNIFICACION DE 1996                             
004100     05  CTA-TIPO-CTA             PIC X(02).                              
004200*    CODIGO DE MONEDA - RESERVADO PARA PROYECTO MULTIMONEDA,              
004300*    NO IMPLEMENTADO, SIEMPRE EN BLANCO (061005)                          
004400     05  CTA-COD-MONEDA            PIC X(03).                             
004500*    INDICADOR DE BLOQUEO - RESERVADO, NO IMPLEMENTADO (061005)           
004600     05  CTA-IND-BLOQUEO           PIC X(01).                             
004700         88  CTA-BLOQUEADA                VALUE 'B'.                      
004800*    FECHA Y HORA DE ALTA DE LA CUENTA  AAAAMMDDHHMMSS                    
004900     05  CTA-FEC-ALTA             PIC 9(14).                              
005000*    FECHA Y HORA DE BAJA, CERO SI LA CUENTA SIGUE EN USO                 
005100     05  CTA-FEC-BAJA             PIC 9(14).                              
005200*    FECHA Y HORA DEL ULTIMO MOVIMIENTO - HISTORICO, REEMPLAZADO          
005300*    POR EL DIARIO DE MOVIMIENTOS, NO SE MANTIENE (020711)                
005400     05  CTA-FEC-ULT-MOV           PIC 9(14).                             
005500*    CLAVE DEL OPERADOR QUE HIZO EL ULTIMO MANTENIMIENTO                  
005600     05  CTA-ID-ULT-MANT           PIC X(08).                             
005700*    CANTIDAD HISTORICA DE MOVIMIENTOS DE LA CUENTA - CONTADOR            
005800*    DISCONTINUADO, SE CALCULA AHORA DESDE EL DIARIO (020711)             
005900     05  CTA-NUM-MOV-HIST          PIC 9(05).                             
006000*    RESERVADO PARA CAMPOS FUTUROS DEL MAESTRO DE CUENTAS                 
006100     05  FILLER                   PIC X(05).                              
