000100******************************************************************        
000200*========================================================*                
000300* CTARESR  -  LAYOUT DE RESPUESTAS DE LOTE (RESFILE)      *               
000400*========================================================*                
000500* 870402 RTORR  PRIMERA VERSION                           *               
000600* 960604 MFLOR  SE RESERVA FILLER PARA CAMPOS FUTUROS      *              
000700* 020711 PROVO  SE AMPLIA LAYOUT - SUCURSAL, USUARIO Y      *             
000800*               FECHA-HORA DE RESPUESTA, REQ. SIST-0214     *             
000900* 061005 LQUIN  SE RESERVA CODIGO DE MOTIVO INTERNO E       *             
001000*               INDICADOR DE REINTENTO - NUNCA IMPLEMENTADOS*             
001100*========================================================*                
001200 01  RES-REGISTRO.                                                        
001300*    ACCION PROCESADA, TAL COMO VINO EN LA SOLICITUD                      
001400     05  RES-ACCION               PIC X(08).                              
001500*    CUENTA INVOLUCRADA EN EL RESULTADO                                   
001600     05  RES-CTA-NUMERO           PIC X(10).                              
001700*    RESULTADO - S SATISFACTORIO, F FALLIDO                               
001800     05  RES-RESULT               PIC X(01).                              
001900         88  RES-RES-OK                  VALUE 'S'.                       
002000         88  RES-RES-RECH                VALUE 'F'.                       
002100*    CODIGO DE ERROR, ESPACIOS SI EL RESULTADO FUE OK                     
002200     05  RES-COD-ERROR            PIC X(30).                              
002300*    MONTO PROCESADO                                                      
002400     05  RES-MONTO                PIC S9(13).                             
002500*    SALDO DE LA CUENTA DESPUES DE PROCESAR LA SOLICITUD                  
002600     05  RES-SALDO                PIC S9(13).                             
002700*    IDENTIFICADOR DEL MOVIMIENTO CREADO O CONSULTADO                     
002800     05  RES-MOV-ID               PIC X(20).                              
002900*    SUCURSAL QUE ORIGINO LA SOLICITUD - RESERVADO, ECO DE                
003000*    SOL-SUCURSAL, NO SE USA EN NINGUN CALCULO (020711)                   
003100     05  RES-SUCURSAL             PIC X(04).                              
003200*    USUARIO SOLICITANTE - ECO DE SOL-ID-USR, RESERVADO                   
003300*    PARA CONCILIACION MANUAL (020711)                                    
003400     05  RES-ID-USR               PIC 9(10).                              
003500*    FECHA Y HORA EN QUE SE PRODUJO LA RESPUESTA - RESERVADO,             
003600*    EL REPORTE DE RESUMEN YA TRAE LA FECHA DE CORRIDA (020711)           
003700     05  RES-FEC-HORA             PIC 9(14).                              
003800*    CODIGO DE MOTIVO INTERNO - RESERVADO, SUPERADO POR                   
003900*    RES-COD-ERROR, NUNCA IMPLEMENTADO (061005)                           
004000     05  RES-COD-MOTIVO-INT       PIC X(04).                              
004100*    INDICADOR DE REINTENTO - RESERVADO, NO IMPLEMENTADO                  
004200     05  RES-IND-REINTENTO        PIC X(01).                              
004300         88  RES-REINTENTO-SI             VALUE 'R'.                      
004400*    RESERVADO PARA CAMPOS FUTUROS DE LA RESPUESTA DE LOTE                
004500     05  FILLER                   PIC X(05).                              
