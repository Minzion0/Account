000100*****************************************************************         
000200****** 640118 19/04/95 RTORR PASE A PRODUCCION DEL MOTOR DE    *          
000300****** 640118 19/04/95 RTORR CUENTAS Y SALDOS - VERSION INICIAL*          
000400****** 711203 07/11/96 MFLOR SE AGREGA VALIDACION DE TOPE DE   *          
000500****** 711203 07/11/96 MFLOR 10 CUENTAS POR USUARIO            *          
000600****** 804217 22/08/97 MFLOR SE AGREGA REGLA DE UN ANIO PARA   *          
000700****** 804217 22/08/97 MFLOR ANULAR UN MOVIMIENTO DE SALDO     *          
000800****** 919940 14/01/99 JCHAV REVISION Y2K - ACCEPT FROM DATE SE*          
000900****** 919940 14/01/99 JCHAV CAMBIA A FORMA YYYYMMDD CON SIGLO *          
001000****** 233117 30/06/00 JCHAV SE AGREGA SERVICIO DE CONSULTA DE *          
001100****** 233117 30/06/00 JCHAV MOVIMIENTOS (QUERY) AL LOTE       *          
001200****** 377221 11/09/01 ACAST SE AGREGA LISTADO DE CUENTAS POR  *          
001300****** 377221 11/09/01 ACAST USUARIO (LIST) AL SERVICIO CUENTAS*          
001400****** 542098 03/05/03 LVEGA SE AGREGA REPORTE RPTB01Q CON     *          
001500****** 542098 03/05/03 LVEGA TOTALES DE CONTROL POR ACCION     *          
001600****** 668810 21/02/05 LVEGA RECOMPILADO CON REFERENCE         *          
001700****** 668810 21/02/05 LVEGA MODIFICATION PARA GENERAR MOV-ID  *          
001800****** 214070 11/07/02 PROVO SE AMPLIAN LAYOUTS DE MAESTROS Y  *          
001900****** 214070 11/07/02 PROVO LOTE CON CAMPOS DE AUDITORIA, SE  *          
002000****** 214070 11/07/02 PROVO CABLEAN LAS CONSTANTES WSC-ACC-   *          
002100****** 214070 11/07/02 PROVO EN EL DESPACHO DE 2000-PROCESA-   *          
002200****** 214070 11/07/02 PROVO SOLICITUDES, SIN CAMBIO DE REGLAS *          
002300****** 381005 05/10/06 LQUIN SE RESERVAN CAMPOS NUEVOS DE LOS  *          
002400****** 381005 05/10/06 LQUIN LAYOUTS DE MAESTROS Y LOTE, NINGUNO*         
002500****** 381005 05/10/06 LQUIN SE USA TODAVIA EN ESTE PROGRAMA   *          
002600****** 905514 18/12/09 NRAMOS SE AGREGA VALIDACION DE MONTO    *          
002700****** 905514 18/12/09 NRAMOS NEGATIVO EN LA ANULACION DE UN   *          
002800****** 905514 18/12/09 NRAMOS MOVIMIENTO (INVALID_REQUEST),    *          
002900****** 905514 18/12/09 NRAMOS AUDITORIA DETECTO CASOS CON SOL- *          
003000****** 905514 18/12/09 NRAMOS MONTO NEGATIVO ACREDITANDO SALDO *          
003100****** 905514 18/12/09 NRAMOS DE LA CUENTA RECEPTORA - VER    *           
003200****** 905514 18/12/09 NRAMOS 2520-REGLA-ANULA-SALDO Y EL     *           
003300****** 905514 18/12/09 NRAMOS WHEN DE SOL-MONTO < 0 EN 2500   *           
003400*NOTA*************************************************************        
003500*NOTA** ESTE PROGRAMA NO SE TOCA DESDE 1995 EN SU ESTRUCTURA   *          
003600*NOTA** GENERAL - TODAS LAS MODIFICACIONES POSTERIORES SON     *          
003700*NOTA** AGREGADOS DE VALIDACION O SERVICIOS NUEVOS, NUNCA UN   *          
003800*NOTA** REDISENO; LAS TRES TABLAS EN MEMORIA (WST-TABLA-USR/   *          
003900*NOTA** CTA/MOV) SIGUEN SIENDO EL MISMO ESQUEMA DE CARGA TOTAL *          
004000*NOTA** DE MAESTRO QUE SE USO PARA EL PASE A PRODUCCION ORIGINAL*         
004100*OBJET***********************************************************         
004200*OBJET*** MOTOR DE REGLAS DE CUENTAS Y SALDOS - PROCESO LOTE   *          
004300*OBJET*** DE SOLICITUDES DE APERTURA, CIERRE, USO Y ANULACION  *          
004400*OBJET*** DE SALDO SOBRE EL MAESTRO DE CUENTAS DE CLIENTES     *          
004500*OBJET***********************************************************         
004600*ORD*************************************************************         
004700*ORD* ORDEN DE VALIDACION DE CADA SERVICIO, SIEMPRE EXISTENCIA  *         
004800*ORD* ANTES QUE REGLA DE NEGOCIO - NINGUN PARRAFO INVIERTE      *         
004900*ORD* ESTE ORDEN, AUNQUE LAS CAUSALES CAMBIEN CON LOS ANIOS:    *         
005000*ORD**  CLOSE  (2200) - USUARIO, CUENTA, DUENO, NO-BAJA, SALDO-0*         
005100*ORD**  USE    (2400) - USUARIO, CUENTA, DUENO, NO-BAJA, SALDO  *         
005200*ORD**  CANCEL (2500) - USUARIO, CUENTA, DUENO, MOVIMIENTO,     *         
005300*ORD**                   UN-ANIO, MONTO-COMPLETO, MONTO-NO-NEG  *         
005400*ORD*************************************************************         
005500*ERRCOD***********************************************************        
005600*ERRCOD* LEGAJO DE CODIGOS QUE EL MOTOR GRABA EN RES-COD-ERROR   *        
005700*ERRCOD* DE RESFILE CUANDO UNA SOLICITUD ES RECHAZADA - SE      *         
005800*ERRCOD* MANTIENE AQUI PORQUE CONCILIACION Y MESA DE AYUDA LO   *         
005900*ERRCOD* CONSULTAN SIN EL LISTADO DEL COMPILADOR (214070/905514)*         
006000*ERRCOD*                                                                  
006100*    USER_NOT_FOUND - SOL-ID-USR NO EXISTE EN WST-TABLA-USR, SE           
006200*    VALIDA EN 2051-COMPARA-USR PARA OPEN/CLOSE/USE/CANCEL/LIST           
006300*    ACCOUNT_NOT_FOUND - SOL-CTA-NUMERO NO EXISTE EN WST-TABLA-           
006400*    CTA, SE VALIDA EN 2061-COMPARA-CTA PARA CLOSE/USE/CANCEL             
006500*    MEX_ACCOUNT_PER_USER_10 - OPEN RECHAZADO, EL USUARIO YA TIENE        
006600*    WSC-MAX-CTA-USR CUENTAS ABIERTAS (2080/2081, TICKET 711203)          
006700*    USER_ACCOUNT_UN_MATCH - LA CUENTA EXISTE PERO NO ES DEL              
006800*    USUARIO QUE LA SOLICITO, SE COMPARA WST-CTA-USR CONTRA               
006900*    SOL-ID-USR EN 2200/2400                                              
007000*    ACCOUNT_ALREADY_UNREGISTERED - CLOSE SOBRE UNA CUENTA QUE YA         
007100*    ESTA EN ESTADO BAJA (WST-CTA-EDO = 'B')                              
007200*    BALANCE_NOT_EMPTY - REGLA CLOSEZEROBALANCE, NO SE PUEDE              
007300*    CERRAR UNA CUENTA CON SALDO DISTINTO DE CERO                         
007400*    AMOUNT_EXCEED_BALANCE - REGLA USEBALANCE, EL MONTO DE UN USE         
007500*    ES MAYOR QUE WST-CTA-SDO, SE VALIDA EN 2420 Y DE NUEVO EN            
007600*    2401 ANTES DE GRABAR (DOBLE CHEQUEO, VER NOTA EN 2400)               
007700*    TRANSACTION_NOT_FOUND - SOL-MOV-ID DE UN CANCEL/QUERY NO             
007800*    EXISTE EN WST-TABLA-MOV, SE VALIDA EN 2071-COMPARA-MOV               
007900*    TRANSACTION_ACCOUNT_UN_MATCH - EL MOVIMIENTO EXISTE PERO             
008000*    SU WST-MOV-CTA NO COINCIDE CON SOL-CTA-NUMERO DEL CANCEL             
008100*    CANCEL_MUST_FULLY - EL MOTOR SOLO ACEPTA ANULAR UN USE               
008200*    COMPLETO, NO HAY ANULACION PARCIAL DE MONTO                          
008300*    TOO_OLD_ORDER_TO_CANCEL - REGLA DEL TICKET 804217, EL                
008400*    MOVIMIENTO TIENE MAS DE UN ANIO, VER WSV-LIM-ANULA Y                 
008500*    2520-REGLA-ANULA-SALDO                                               
008600*    INVALID_REQUEST - SOL-ACCION NO ES NINGUNA DE LAS SEIS               
008700*    LITERALES VALIDAS, O (DESDE 905514) SOL-MONTO VIENE                  
008800*    NEGATIVO EN UN CANCEL - VER 2500-PROCESA-ANULA-SALDO                 
008900*ERRCOD***********************************************************        
009000*TKT**************************************************************        
009100*TKT* INDICE DE TICKETS CITADOS EN ESTE PROGRAMA, PARA UBICAR    *        
009200*TKT* RAPIDO CUAL CAMBIO TOCO QUE PARRAFO (VER TAMBIEN EL LOG    *        
009300*TKT* DE CAMBIOS MAS ARRIBA PARA LA FECHA Y EL AUTOR)            *        
009400*TKT** 640118 - VERSION INICIAL DE 1995, TODA LA PROCEDURE       *        
009500*TKT**           DIVISION ES ESTE TICKET SALVO DONDE SE ANOTE    *        
009600*TKT**           OTRO NUMERO AL MARGEN                          *         
009700*TKT** 711203 - TOPE DE 10 CUENTAS POR USUARIO, WSC-MAX-CTA-USR, *        
009800*TKT**           2080-CONTAR-CTA-USR, 2081-SUMA-CTA-USR          *        
009900*TKT** 804217 - REGLA DEL ANIO PARA ANULAR, WSV-LIM-ANULA,       *        
010000*TKT**           2520-REGLA-ANULA-SALDO                         *         
010100*TKT** 919940 - REVISION Y2K, WSV-FEC-SISTEMA A 4 DIGITOS DE     *        
010200*TKT**           SIGLO, 1010-ABRIR-ARCHIVOS                      *        
010300*TKT** 233117 - SERVICIO QUERY, 2600-PROCESA-CONSULTA-MOV,       *        
010400*TKT**           WSV-QUERY-OK/NO                                 *        
010500*TKT** 377221 - SERVICIO LIST, 2300-PROCESA-LISTAR-CUENTAS,      *        
010600*TKT**           2301-LISTAR-CTA-USR                             *        
010700*TKT** 542098 - REPORTE RPTB01Q Y SUS ACUMULADORES, GRUPO        *        
010800*TKT**           WSA-ACUMULADORES, 3030-IMPRIMIR-TOTALES         *        
010900*TKT** 668810 - ARMADO DEL TRX-ID, WSV-SEC-MOV, 2810-GENERAR-    *        
011000*TKT**           MOV-ID                                          *        
011100*TKT** 214070 - AMPLIACION DE LAYOUTS DE AUDITORIA Y LAS         *        
011200*TKT**           CONSTANTES WSC-ACC-*, 2000-PROCESA-SOLICITUDES  *        
011300*TKT** 381005 - CAMPOS RESERVADOS EN MAESTROS Y LOTE, NINGUN     *        
011400*TKT**           PARRAFO DE ESTE PROGRAMA LOS TOCA TODAVIA       *        
011500*TKT** 905514 - VALIDACION DE MONTO NEGATIVO EN CANCEL,          *        
011600*TKT**           2500-PROCESA-ANULA-SALDO                        *        
011700*TKT**************************************************************        
011800*GLO**************************************************************        
011900*GLO* GLOSARIO RAPIDO PARA QUIEN NO LEA ESPANOL CON FLUIDEZ -    *        
012000*GLO* LOS LITERALES DE SOL-ACCION Y DE RES-COD-ERROR SE QUEDAN   *        
012100*GLO* EN INGLES PORQUE ASI LOS DEFINIO EL CONTRATO ORIGINAL DEL  *        
012200*GLO* SERVICIO, PERO TODO EL RESTO DEL PROGRAMA ESTA EN ESPANOL: *        
012300*GLO**  CUENTA = ACCOUNT, SALDO = BALANCE, USUARIO = USER        *        
012400*GLO**  SOLICITUD = REQUEST, RESPUESTA = RESPONSE                *        
012500*GLO**  MOVIMIENTO = TRANSACTION, ANULAR = CANCEL                *        
012600*GLO**  ALTA = OPEN/CREATE, BAJA = CLOSE/DEACTIVATE              *        
012700*GLO**  MAESTRO = MASTER FILE, LOTE = BATCH                      *        
012800*GLO**************************************************************        
012900*ST**************************************************************         
013000*ST* LOS DOS VALORES DE WST-CTA-EDO Y SAL-ESTADO - LA CUENTA     *        
013100*ST* NUNCA TIENE UN TERCER ESTADO NI UN ESTADO EN BLANCO         *        
013200*ST** IN_USE       - CUENTA ABIERTA Y OPERABLE, VALOR QUE        *        
013300*ST**                 2101-GRABAR-CTA-NUEVA LE DA A TODA         *        
013400*ST**                 CUENTA AL NACER                            *        
013500*ST** UNREGISTERED - CUENTA DADA DE BAJA POR CLOSE (2201), NO    *        
013600*ST**                 ACEPTA MAS USE NI CANCEL, SOLO QUERY/LIST  *        
013700*ST**************************************************************         
013800*ACC*************************************************************         
013900*ACC* LAS SEIS LITERALES VALIDAS DE SOL-ACCION Y WSC-ACC-*      *         
014000*ACC** OPEN   - ABRE UNA CUENTA NUEVA (2100), DEVUELVE LA      *          
014100*ACC**          CUENTA ASIGNADA EN RES-CTA-NUMERO              *          
014200*ACC** CLOSE  - DA DE BAJA UNA CUENTA EXISTENTE (2200), SOLO   *          
014300*ACC**          SI EL SALDO ES CERO                            *          
014400*ACC** LIST   - DEVUELVE TODAS LAS CUENTAS DE UN USUARIO       *          
014500*ACC**          (2300), UNA RESPUESTA RES-REGISTRO POR CUENTA  *          
014600*ACC** USE    - DEBITA SALDO DE UNA CUENTA (2400)              *          
014700*ACC** CANCEL - ACREDITA SALDO, ANULANDO UN USE ANTERIOR       *          
014800*ACC**          (2500), DENTRO DEL PLAZO DE UN ANIO            *          
014900*ACC** QUERY  - CONSULTA UN MOVIMIENTO YA GRABADO (2600),      *          
015000*ACC**          SIN TOCAR SALDO NI GENERAR MOVIMIENTO NUEVO    *          
015100*ACC*************************************************************         
015200                                                                          
015300 IDENTIFICATION DIVISION.                                                 
015400*========================*                                                
015500 PROGRAM-ID.    CTAB01Q.                                                  
015600 AUTHOR.        RTORR.                                                    
015700 INSTALLATION.  BANCO ANDINO DEL SUR - CENTRO DE COMPUTO.                 
015800 DATE-WRITTEN.  14/01/87.                                                 
015900 DATE-COMPILED.                                                           
016000 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO ANDINO DEL SUR.          
016100                                                                          
016200*    ESTE PROGRAMA CORRE UNA VEZ POR CORRIDA DE LOTE, LEYENDO EL          
016300*    ARCHIVO DE SOLICITUDES EN EL ORDEN DE LLEGADA Y GENERANDO UNA        
016400*    RESPUESTA POR CADA SOLICITUD, SIN REORDENAR NI AGRUPAR POR           
016500*    CUENTA O USUARIO - EL ORDEN DE PROCESO ES EL ORDEN DE LLEGADA        
016600*                                                                         
016700*    NOTAS DE OPERACION (PARA EL PROGRAMADOR DE GUARDIA, NO PARA          
016800*    EL OPERADOR DE CONSOLA - ESO ESTA EN EL MANUAL DE CORRIDA):          
016900*    - EL LOTE SUPONE QUE ACCTFILE Y MOVFILE CABEN COMPLETOS EN           
017000*      MEMORIA (5000 CUENTAS, 20000 MOVTOS); SI LA INSTALACION            
017100*      CRECE MAS ALLA DE ESOS TOPES HAY QUE REVISAR WST-TABLA-CTA         
017200*      Y WST-TABLA-MOV ANTES DE RECOMPILAR CON UN OCCURS MAYOR            
017300*    - SOLFILE DEBE LLEGAR YA VALIDADO POR EL LOTE ANTERIOR DE            
017400*      CAPTURA (FUERA DEL ALCANCE DE ESTE PROGRAMA); CTAB01Q NO           
017500*      VALIDA FORMATO, SOLO REGLAS DE NEGOCIO SOBRE CUENTAS/SALDOS        
017600*    - ACCTFILE-OUT Y MOVFILE-OUT SON INSUMO DE LA PROX. CORRIDA,         
017700*      EL JCL DEBE RENOMBRARLOS A ACCTFILE/MOVFILE ANTES DE VOLVER        
017800*      A CORRER ESTE PROGRAMA - EL LOTE MISMO NO HACE ESE RENAME          
017900*    - RETURN-CODE 0 = TODO SATISFACTORIO, 4 = HUBO RECHAZOS              
018000*      (VER 3040), 16 = ABORTO POR I/O, VER 9000-ERROR-PGM                
018100 ENVIRONMENT DIVISION.                                                    
018200*======================*                                                  
018300 CONFIGURATION SECTION.                                                   
018400 SOURCE-COMPUTER.  IBM-370.                                               
018500 OBJECT-COMPUTER.  IBM-370.                                               
018600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
018700 INPUT-OUTPUT SECTION.                                                    
018800 FILE-CONTROL.                                                            
018900*    MAESTRO DE USUARIOS, SOLO LECTURA EN ESTE LOTE                       
019000*    LAYOUT EN CTAUSRR, SE CARGA COMPLETO A WST-TABLA-USR                 
019100     SELECT  USERFILE    ASSIGN TO USRMST                                 
019200*       ORGANIZATION IS SEQUENTIAL                                        
019300             FILE STATUS IS FS-USERFILE.                                  
019400                                                                          
019500*    MAESTRO DE CUENTAS, ENTRADA                                          
019600*    LAYOUT EN CTAACTR, SE CARGA COMPLETO A WST-TABLA-CTA                 
019700     SELECT  ACCTFILE    ASSIGN TO CTAMST                                 
019800*       ORGANIZATION IS SEQUENTIAL                                        
019900             FILE STATUS IS FS-ACCTFILE.                                  
020000                                                                          
020100*    MAESTRO DE CUENTAS, SALIDA REGRABADO AL FINAL DEL LOTE               
020200*    MISMO LAYOUT CTAACTR, INCLUYE LAS CUENTAS ABIERTAS HOY               
020300     SELECT  ACCTFILE-OUT ASSIGN TO CTASAL                                
020400*       ORGANIZATION IS SEQUENTIAL                                        
020500             FILE STATUS IS FS-ACCTFILOU.                                 
020600                                                                          
020700*    DIARIO DE MOVIMIENTOS, ENTRADA                                       
020800*    LAYOUT EN CTAMOVR, SE CARGA COMPLETO A WST-TABLA-MOV                 
020900     SELECT  MOVFILE     ASSIGN TO MOVMST                                 
021000*       ORGANIZATION IS SEQUENTIAL                                        
021100             FILE STATUS IS FS-MOVFILE.                                   
021200                                                                          
021300*    DIARIO DE MOVIMIENTOS, SALIDA CON LOS NUEVOS ANEXADOS                
021400*    MISMO LAYOUT CTAMOVR, INCLUYE USE Y CANCEL DE HOY                    
021500     SELECT  MOVFILE-OUT ASSIGN TO MOVSAL                                 
021600*       ORGANIZATION IS SEQUENTIAL                                        
021700             FILE STATUS IS FS-MOVFILOU.                                  
021800                                                                          
021900*    LOTE DE SOLICITUDES A PROCESAR, EN ORDEN DE LLEGADA                  
022000*    LAYOUT EN CTASOLR, UN SOL-REGISTRO POR SOLICITUD                     
022100     SELECT  SOLFILE     ASSIGN TO SOLLOTE                                
022200*       ORGANIZATION IS SEQUENTIAL                                        
022300             FILE STATUS IS FS-SOLFILE.                                   
022400                                                                          
022500*    LOTE DE RESPUESTAS, UNA POR SOLICITUD PROCESADA                      
022600*    LAYOUT EN CTARESR, ESPEJO POSICIONAL DE SOLFILE                      
022700     SELECT  RESFILE     ASSIGN TO RESLOTE                                
022800*       ORGANIZATION IS SEQUENTIAL                                        
022900             FILE STATUS IS FS-RESFILE.                                   
023000                                                                          
023100*    REPORTE DE CONTROL DEL LOTE - TOTALES POR ACCION, VER 3030           
023200*    LINE SEQUENTIAL PORQUE VA A IMPRESORA O A DISCO SEGUN JCL            
023300     SELECT  RPTFILE     ASSIGN TO RPTLOTE                                
023400             ORGANIZATION IS LINE SEQUENTIAL                              
023500             FILE STATUS IS FS-RPTFILE.                                   
023600                                                                          
023700*=============*                                                           
023800 DATA DIVISION.                                                           
023900*=============*                                                           
024000*=============*                                                           
024100 FILE SECTION.                                                            
024200*=============*                                                           
024300*MAESTRO DE USUARIOS - SOLO LECTURA                                       
024400*NO SE REGRABA, EL LOTE NO DA DE ALTA NI MODIFICA USUARIOS                
024500 FD  USERFILE                                                             
024600     RECORD CONTAINS 106 CHARACTERS.                                      
024700 COPY CTAUSRR.                                                            
024800                                                                          
024900*MAESTRO DE CUENTAS - ENTRADA                                             
025000*SE LEE COMPLETO EN 1010 ANTES DE PROCESAR LA PRIMERA SOLICITUD           
025100 FD  ACCTFILE                                                             
025200     RECORD CONTAINS 128 CHARACTERS.                                      
025300 COPY CTAACTR.                                                            
025400                                                                          
025500*RPL**************************************************************        
025600*RPL* POR QUE SE USA REPLACING EN VEZ DE UN SEGUNDO COPYBOOK:    *        
025700*RPL* ACCTFILE Y ACCTFILE-OUT (Y MOVFILE/MOVFILE-OUT) TIENEN EL  *        
025800*RPL* MISMO LAYOUT EXACTO, SOLO CAMBIA EL PREFIJO DE LOS         *        
025900*RPL* NOMBRES PARA QUE EL COMPILADOR NO SE QUEJE DE NOMBRES      *        
026000*RPL* DUPLICADOS DENTRO DE LA MISMA FILE SECTION - MANTENER      *        
026100*RPL* CTAACTR/CTAMOVR COMO FUENTE UNICA EVITA QUE LOS DOS        *        
026200*RPL* LAYOUTS SE DESINCRONICEN SI ALGUIEN AMPLIA EL MAESTRO      *        
026300*RPL* SIN TOCAR LOS DOS LADOS                                    *        
026400*RPL**************************************************************        
026500*MAESTRO DE CUENTAS - SALIDA, MISMO LAYOUT, PREFIJO SAL-                  
026600*REGRABADO DESDE WST-TABLA-CTA EN 3010, INCLUYE LAS ALTAS DE HOY          
026700 FD  ACCTFILE-OUT                                                         
026800     RECORD CONTAINS 128 CHARACTERS.                                      
026900 COPY CTAACTR REPLACING LEADING ==CTA-== BY ==SAL-==.                     
027000                                                                          
027100*DIARIO DE MOVIMIENTOS - ENTRADA                                          
027200*SE LEE COMPLETO EN 1010, USADO PARA RESOLVER CANCEL Y QUERY              
027300 FD  MOVFILE                                                              
027400     RECORD CONTAINS 116 CHARACTERS.                                      
027500 COPY CTAMOVR.                                                            
027600                                                                          
027700*DIARIO DE MOVIMIENTOS - SALIDA, MISMO LAYOUT, PREFIJO MVS-               
027800*REGRABADO DESDE WST-TABLA-MOV EN 3020, INCLUYE LOS USE/CANCEL            
027900*GRABADOS POR 2810-GENERAR-MOV-ID DURANTE ESTA CORRIDA                    
028000 FD  MOVFILE-OUT                                                          
028100     RECORD CONTAINS 116 CHARACTERS.                                      
028200 COPY CTAMOVR REPLACING LEADING ==MOV-== BY ==MVS-==.                     
028300                                                                          
028400*LOTE DE SOLICITUDES                                                      
028500*UN REGISTRO POR SOLICITUD, LEIDO EN 1050 Y DESPACHADO EN 2000            
028600 FD  SOLFILE                                                              
028700     RECORD CONTAINS 100 CHARACTERS.                                      
028800 COPY CTASOLR.                                                            
028900                                                                          
029000*LOTE DE RESPUESTAS                                                       
029100*UN REGISTRO POR SOLICITUD, ESCRITO EN 2800-ESCRIBIR-RESULTADO            
029200 FD  RESFILE                                                              
029300     RECORD CONTAINS 133 CHARACTERS.                                      
029400 COPY CTARESR.                                                            
029500                                                                          
029600*REPORTE DE CONTROL, IMPRESO A 132 COLUMNAS                               
029700*ENCABEZADO EN 1060, TOTALES EN 3030, TICKET 542098                       
029800 FD  RPTFILE                                                              
029900     RECORD CONTAINS 132 CHARACTERS.                                      
030000 01  RPT-LINEA                  PIC X(132).                               
030100                                                                          
030200*========================*                                                
030300 WORKING-STORAGE SECTION.                                                 
030400*========================*                                                
030500*PREFIJOS DE WORKING-STORAGE USADOS EN ESTE LOTE, MISMA                   
030600*CONVENCION DE LOS DEMAS PROGRAMAS DE CUENTAS Y SALDOS:                   
030700*    WSF- CODIGOS DE ESTADO DE ARCHIVO (FILE STATUS)                      
030800*    WSV- VARIABLES DE TRABAJO, CAMBIAN DURANTE LA CORRIDA                
030900*    WSC- CONSTANTES, NUNCA CAMBIAN DESPUES DE COMPILAR                   
031000*    WSS- SWITCHES DE UN CARACTER CON 88-LEVELS                           
031100*    WSA- ACUMULADORES DEL REPORTE DE TOTALES (542098)                    
031200*    WST- TABLAS EN MEMORIA (ARRAYS OCCURS) Y SUS RENGLONES               
031300*    WS77-ITEMS 77, SUELTOS, SIN GRUPO QUE LOS CONTENGA                   
031400*    WS-  AREAS DE TRABAJO QUE NO CALZAN EN NINGUN PREFIJO DE             
031500*         ARRIBA, SOBRE TODO WS-RESPUESTA Y LOS RENGLONES DE              
031600*         REPORTE (ENCABEZADOS, DETALLE, TOTALES)                         
031700*020711 PROVO - CONTADORES Y SWITCH SUELTOS FUERA DE GRUPO,               
031800*MISMO USO QUE LOS DE LOS DEMAS LOTES DE LA INSTALACION                   
031900*WS77-LINEAS-RPT CUENTA RENGLONES IMPRESOS EN RPTFILE, SE USA             
032000*SOLO PARA EL DISPLAY DE CIERRE, NO CONTROLA SALTO DE PAGINA              
032100 77  WS77-LINEAS-RPT         PIC 9(05) COMP VALUE ZERO.                   
032200*WS77-SW-HUBO-RECHAZOS ALIMENTA EL RETURN-CODE DE FIN DE LOTE,            
032300*PARA QUE EL SCHEDULER PUEDA DISTINGUIR UNA CORRIDA CON ALGUNA            
032400*SOLICITUD RECHAZADA DE UNA CORRIDA TOTALMENTE SATISFACTORIA              
032500 77  WS77-SW-HUBO-RECHAZOS   PIC 9(01) VALUE 0.                           
032600     88  WS77-HUBO-RECHAZOS-SI        VALUE 1.                            
032700                                                                          
032800*FS***************************************************************        
032900*FS* LOS DOS VALORES DE FILE STATUS QUE ESTE LOTE REALMENTE     *         
033000*FS* DISTINGUE (LOS DEMAS VALORES DEL ESTANDAR NUNCA SE DAN EN  *         
033100*FS* LOS ARCHIVOS SEQUENTIAL DE ESTE LOTE):                     *         
033200*FS**  '00' - OPERACION SATISFACTORIA, SIGUE LA CORRIDA NORMAL  *         
033300*FS**  '10' - FIN DE ARCHIVO EN UN READ, SE APAGA WS-FIN-SOLFILE*         
033400*FS**          O SE TERMINA LA CARGA DE LA TABLA CORRESPONDIENTE*         
033500*FS**  CUALQUIER OTRO VALOR ES UNA ANORMALIDAD DE I/O - LOS     *         
033600*FS**  IF ... NOT = '00' DE 1021/1031/1041/1050/3011/3021       *         
033700*FS**  LO MANDAN DIRECTO A 9000-ERROR-PGM CON RETURN-CODE 16    *         
033800*FS***************************************************************        
033900*CODIGOS DE ESTADO DE CADA ARCHIVO DEL LOTE, SE REVISAN DESPUES           
034000*DE CADA OPEN/READ/WRITE/CLOSE PARA DETECTAR ANORMALIDADES                
034100 01 WSF-FSTATUS.                                                          
034200*    ESTADO DEL MAESTRO DE USUARIOS, SOLO LECTURA                         
034300     05 FS-USERFILE         PIC  X(02)  VALUE '00'.                       
034400*    ESTADO DEL MAESTRO DE CUENTAS DE ENTRADA                             
034500     05 FS-ACCTFILE         PIC  X(02)  VALUE '00'.                       
034600*    ESTADO DEL MAESTRO DE CUENTAS DE SALIDA, REGRABADO AL CIERRE         
034700     05 FS-ACCTFILOU        PIC  X(02)  VALUE '00'.                       
034800*    ESTADO DEL DIARIO DE MOVIMIENTOS DE ENTRADA                          
034900     05 FS-MOVFILE          PIC  X(02)  VALUE '00'.                       
035000*    ESTADO DEL DIARIO DE MOVTOS DE SALIDA, REGRABADO AL CIERRE           
035100     05 FS-MOVFILOU         PIC  X(02)  VALUE '00'.                       
035200*    ESTADO DEL LOTE DE SOLICITUDES DE ENTRADA                            
035300     05 FS-SOLFILE          PIC  X(02)  VALUE '00'.                       
035400*    ESTADO DEL LOTE DE RESPUESTAS DE SALIDA                              
035500     05 FS-RESFILE          PIC  X(02)  VALUE '00'.                       
035600*    ESTADO DEL REPORTE DE CONTROL IMPRESO                                
035700     05 FS-RPTFILE          PIC  X(02)  VALUE '00'.                       
035800                                                                          
035900*VARIABLES DE TRABAJO GENERALES DEL LOTE                                  
036000 01 WSV-VARIABLES.                                                        
036100*    RUTINA Y ACCION QUE SE ESTABAN EJECUTANDO CUANDO SE CAE              
036200*    EN 9000-ERROR-PGM, SE IMPRIMEN EN EL DISPLAY DE ERROR                
036300     05 WSV-FSTATUS         PIC  X(02)  VALUE SPACES.                     
036400     05 WSV-RUTINA          PIC  X(20)  VALUE SPACES.                     
036500     05 WSV-ACCION          PIC  X(20)  VALUE SPACES.                     
036600*    SUBINDICES DE BUSQUEDA EN LAS TABLAS EN MEMORIA                      
036700     05 WSV-IDX-USR         PIC  9(04)  COMP VALUE ZERO.                  
036800     05 WSV-IDX-CTA         PIC  9(04)  COMP VALUE ZERO.                  
036900     05 WSV-IDX-MOV         PIC  9(05)  COMP VALUE ZERO.                  
037000*    CONTADOR DE CUENTAS DEL USUARIO AL VALIDAR OPEN              711203  
037100     05 WSV-CTAS-USR-CNT    PIC  9(02)  COMP VALUE ZERO.                  
037200*    NUMERO DE CUENTA MAXIMO Y SIGUIENTE NUMERO A ASIGNAR                 
037300     05 WSV-MAX-CTA-NUM     PIC  9(10)  COMP VALUE ZERO.                  
037400     05 WSV-NVO-CTA-NUM     PIC  9(10)  COMP VALUE ZERO.                  
037500*    SECUENCIA PARA ARMAR UN TRX-ID UNICO DENTRO DE LA CORRIDA    668810  
037600     05 WSV-SEC-MOV         PIC  9(06)  COMP VALUE ZERO.                  
037700     05 WSV-SEC-MOV-ED      PIC  9(06)  VALUE ZERO.                       
037800*    FECHA LIMITE (AAAAMMDD) PARA ACEPTAR UNA ANULACION           804217  
037900     05 WSV-LIM-ANULA       PIC  9(08)  VALUE ZERO.                       
038000     05 WSV-ANIO-TEMP       PIC  9(04)  COMP VALUE ZERO.                  
038100*    TIPO DE MOVIMIENTO QUE SE ESTA GRABANDO, 'USE   ' O 'CANCEL',        
038200*    LO CARGAN 2400/2500 ANTES DE LLAMAR 2810 Y 2430/2401/2501            
038300     05 WSV-TIPO-MOV        PIC  X(06)  VALUE SPACES.                     
038400*    FECHA Y HORA DEL SISTEMA AL INICIAR EL LOTE, VAN EN EL       919940  
038500*    ENCABEZADO DEL REPORTE Y EN EL TRX-ID GENERADO                       
038600     05 WSV-FEC-SISTEMA     PIC  9(08)  VALUE ZERO.               919940  
038700     05 WSV-HOR-SISTEMA     PIC  9(06)  VALUE ZERO.               919940  
038800                                                                          
038900*CONSTANTES DEL PROGRAMA, NINGUNA CAMBIA DURANTE LA CORRIDA               
039000 01 WSC-COSTANTES.                                                        
039100     05 WSC-CERO            PIC  9(02)  VALUE 00.                         
039200     05 WSC-DIEZ            PIC  9(02)  VALUE 10.                         
039300     05 WSC-DIECISEIS       PIC  9(02)  VALUE 16.                         
039400*    PRIMERA CUENTA DEL BANCO, ASIGNADA EN 1987 AL ENTRAR EN              
039500*    PRODUCCION EL MOTOR; LAS SIGUIENTES SE ASIGNAN EN SECUENCIA          
039600     05 WSC-NUM-CTA-INIC    PIC  9(10)  VALUE 1000000000.                 
039700*    TOPE DE CUENTAS ABIERTAS POR USUARIO, REGLA DE NEGOCIO       711203  
039800     05 WSC-MAX-CTA-USR     PIC  9(02)  VALUE 10.                 711203  
039900*    LITERALES DE SOL-ACCION, CABLEADOS AL DESPACHO DE            214070  
040000*    2000-PROCESA-SOLICITUDES EN VEZ DE COMPARAR CONTRA LA        214070  
040100*    LITERAL DIRECTAMENTE, MISMO USO QUE WSC-NUM-CTA-INIC         214070  
040200     05 WSC-ACC-OPEN        PIC  X(08)  VALUE 'OPEN'.                     
040300     05 WSC-ACC-CLOSE       PIC  X(08)  VALUE 'CLOSE'.                    
040400     05 WSC-ACC-LIST        PIC  X(08)  VALUE 'LIST'.                     
040500     05 WSC-ACC-USE         PIC  X(08)  VALUE 'USE'.                      
040600     05 WSC-ACC-CANCEL      PIC  X(08)  VALUE 'CANCEL'.                   
040700     05 WSC-ACC-QUERY       PIC  X(08)  VALUE 'QUERY'.                    
040800                                                                          
040900*SW***************************************************************        
041000*SW* LOS CINCO SWITCHES DE WSS-SWITCH, TODOS PIC 9(01) CON UN    *        
041100*SW* SOLO 88-NIVEL EN 1, NUNCA SE USA EL VALOR 0 EN UNA          *        
041200*SW* COMPARACION DIRECTA, SIEMPRE POR EL 88-NIVEL:               *        
041300*SW**  WS-FIN-SOLFILE   - SE APAGA AL LEER SOLFILE, NUNCA SE     *        
041400*SW**                      VUELVE A PRENDER DENTRO DE LA CORRIDA *        
041500*SW**  WS-USR-HALLADO   - SE REINICIA EN CADA 2050-BUSCAR-USR    *        
041600*SW**  WS-CTA-HALLADA   - SE REINICIA EN CADA 2060-BUSCAR-CTA    *        
041700*SW**  WS-MOV-HALLADO   - SE REINICIA EN CADA 2070-BUSCAR-MOV    *        
041800*SW**  WS-VALIDA-OK     - SE REINICIA AL PRINCIPIO DE CADA       *        
041900*SW**                      21XX/24XX/25XX/26XX, NUNCA SOBREVIVE  *        
042000*SW**                      DE UNA SOLICITUD A LA SIGUIENTE       *        
042100*SW***************************************************************        
042200*SWITCHES DE UN SOLO CARACTER, UNO POR CADA BANDERA QUE EL LOTE           
042300*NECESITA RECORDAR ENTRE PARRAFOS                                         
042400 01 WSS-SWITCH.                                                           
042500*    FIN DE LECTURA DE SOLFILE, CONTROLA EL LOOP PRINCIPAL                
042600     05 WS-FIN-SOLFILE      PIC  9(01)  VALUE 0.                          
042700        88 FIN-SOLFILE-OK               VALUE 1.                          
042800*    RESULTADO DE BUSCAR AL USUARIO EN WST-TABLA-USR                      
042900     05 WS-USR-HALLADO      PIC  9(01)  VALUE 0.                          
043000        88 USR-HALLADO-SI                VALUE 1.                         
043100*    RESULTADO DE BUSCAR LA CUENTA EN WST-TABLA-CTA                       
043200     05 WS-CTA-HALLADA      PIC  9(01)  VALUE 0.                          
043300        88 CTA-HALLADA-SI                VALUE 1.                         
043400*    RESULTADO DE BUSCAR EL MOVIMIENTO EN WST-TABLA-MOV                   
043500     05 WS-MOV-HALLADO      PIC  9(01)  VALUE 0.                          
043600        88 MOV-HALLADO-SI                VALUE 1.                         
043700*    RESULTADO DE LA CADENA DE VALIDACIONES DE CADA SOLICITUD,            
043800*    SOLO SE PONE EN TRUE SI NINGUNA REGLA LA RECHAZO                     
043900     05 WS-VALIDA-OK        PIC  9(01)  VALUE 0.                          
044000        88 VALIDA-OK-SI                  VALUE 1.                         
044100                                                                          
044200*ACUMULADORES DE CONTROL, SE IMPRIMEN EN 3030-IMPRIMIR-TOTALES    542098  
044300 01 WSA-ACUMULADORES.                                                     
044400*    REGISTROS LEIDOS DE CADA MAESTRO Y DEL LOTE DE SOLICITUDES,          
044500*    Y GRABADOS EN CADA SALIDA Y EN EL LOTE DE RESPUESTAS                 
044600     05 WSV-CONT-USERFILE   PIC  9(07) COMP VALUE ZEROS.                  
044700     05 WSV-CONT-ACCTFILE   PIC  9(07) COMP VALUE ZEROS.                  
044800     05 WSV-CONT-MOVFILE    PIC  9(07) COMP VALUE ZEROS.                  
044900     05 WSV-CONT-SOLFILE    PIC  9(07) COMP VALUE ZEROS.                  
045000     05 WSV-CONT-RESFILE    PIC  9(07) COMP VALUE ZEROS.                  
045100*    SOLICITUDES OPEN SATISFACTORIAS Y RECHAZADAS DE LA CORRIDA           
045200     05 WSV-OPEN-OK         PIC  9(07) COMP VALUE ZEROS.                  
045300     05 WSV-OPEN-NO         PIC  9(07) COMP VALUE ZEROS.                  
045400*    SOLICITUDES CLOSE SATISFACTORIAS Y RECHAZADAS DE LA CORRIDA          
045500     05 WSV-CLOSE-OK        PIC  9(07) COMP VALUE ZEROS.                  
045600     05 WSV-CLOSE-NO        PIC  9(07) COMP VALUE ZEROS.                  
045700*    SOLICITUDES USE SATISFACTORIAS Y RECHAZADAS DE LA CORRIDA            
045800     05 WSV-USE-OK          PIC  9(07) COMP VALUE ZEROS.                  
045900     05 WSV-USE-NO          PIC  9(07) COMP VALUE ZEROS.                  
046000*    SOLICITUDES CANCEL SATISFACTORIAS Y RECHAZADAS DE LA CORRIDA         
046100     05 WSV-CANCEL-OK       PIC  9(07) COMP VALUE ZEROS.                  
046200     05 WSV-CANCEL-NO       PIC  9(07) COMP VALUE ZEROS.                  
046300*    SOLICITUDES QUERY SATISFACTORIAS Y RECHAZADAS DE LA CORRIDA  233117  
046400     05 WSV-QUERY-OK        PIC  9(07) COMP VALUE ZEROS.                  
046500     05 WSV-QUERY-NO        PIC  9(07) COMP VALUE ZEROS.                  
046600*    MONTO TOTAL DEBITADO POR TODOS LOS USE SATISFACTORIOS                
046700     05 WSV-MTO-USO-TOT     PIC S9(15) COMP VALUE ZEROS.                  
046800*    MONTO TOTAL ACREDITADO POR TODOS LOS CANCEL SATISFACTORIOS   804217  
046900     05 WSV-MTO-ANULA-TOT   PIC S9(15) COMP VALUE ZEROS.                  
047000*    CUENTAS EN ESTADO IN_USE AL MOMENTO DE REGRABAR EL MAESTRO           
047100     05 WSV-CTAS-EN-USO     PIC  9(07) COMP VALUE ZEROS.                  
047200*    SUMA DE TODOS LOS SALDOS, CUADRE GLOBAL ENTRE CORRIDAS               
047300     05 WSV-SALDO-TOTAL     PIC S9(15) COMP VALUE ZEROS.                  
047400                                                                          
047500*OCC**************************************************************        
047600*OCC* TOPES DE LAS TRES TABLAS EN MEMORIA (VER NOTAS DE          *        
047700*OCC* OPERACION AL PRINCIPIO DEL PROGRAMA PARA EL IMPACTO EN     *        
047800*OCC* LA CAPACIDAD DE LA INSTALACION):                           *        
047900*OCC**  WST-USR-ENTRY OCCURS 0500 - 500 USUARIOS, WST-TABLA-USR  *        
048000*OCC**  WST-CTA-ENTRY OCCURS 5000 - 5000 CUENTAS, WST-TABLA-CTA, *        
048100*OCC**   TOPE VERIFICADO EN 2101-GRABAR-CTA-NUEVA                *        
048200*OCC**  WST-MOV-ENTRY OCCURS 20000 - 20000 MOVIMIENTOS,          *        
048300*OCC**   WST-TABLA-MOV, TOPE VERIFICADO EN 2401/2430/2501        *        
048400*OCC*  LOS TRES TOPES SE EXCEDEN CON 9000-ERROR-PGM, NUNCA CON   *        
048500*OCC*  UN RECHAZO DE LA SOLICITUD - UNA TABLA LLENA ES UNA       *        
048600*OCC*  FALLA DE CAPACIDAD, NO UNA REGLA DE NEGOCIO               *        
048700*OCC**************************************************************        
048800*FEC**************************************************************        
048900*FEC* LOS DOS FORMATOS DE FECHA/HORA QUE MANEJA ESTE PROGRAMA,   *        
049000*FEC* NINGUN CAMPO MEZCLA LOS DOS FORMATOS:                      *        
049100*FEC**  PIC 9(14) AAAAMMDDHHMMSS - SOL-FEC-HORA, WST-CTA-ALTA,   *        
049200*FEC**   WST-CTA-BAJA, WST-MOV-FEC, RES-FEC-HORA - FECHA Y HORA  *        
049300*FEC**   COMPLETAS DE UN EVENTO DE NEGOCIO (SOLICITUD, ALTA,     *        
049400*FEC**   BAJA O MOVIMIENTO)                                      *        
049500*FEC**  PIC 9(08) AAAAMMDD + PIC 9(06) HHMMSS POR SEPARADO -     *        
049600*FEC**   WSV-FEC-SISTEMA/WSV-HOR-SISTEMA, TOMADOS UNA SOLA VEZ   *        
049700*FEC**   EN 1015-OBTENER-FECHA - FECHA Y HORA DE LA CORRIDA,     *        
049800*FEC**   NO DE CADA SOLICITUD, USADOS EN EL ENCABEZADO DEL       *        
049900*FEC**   REPORTE Y EN EL TRX-ID (VER BLOQUE *TRX* MAS ABAJO)     *        
050000*FEC**************************************************************        
050100*TABLA DE USUARIOS CARGADA EN MEMORIA DESDE USERFILE - SE CARGA           
050200*COMPLETA EN 1010-ABRIR-ARCHIVOS PARA PODER RESOLVER SOL-ID-USR           
050300*SIN VOLVER A LEER EL MAESTRO POR CADA SOLICITUD DEL LOTE                 
050400 01 WST-TABLA-USR.                                                        
050500*    RENGLONES REALMENTE OCUPADOS, NO EL TOPE DE LA TABLA                 
050600     05 WST-USR-CNT         PIC 9(04) COMP VALUE ZERO.                    
050700     05 WST-USR-ENTRY OCCURS 0500 TIMES.                                  
050800*       COPIA DE USR-ID, CLAVE DE BUSQUEDA EN 2050-BUSCAR-USR             
050900        10 WST-USR-ID       PIC 9(10).                                    
051000*       SOLO SE ARRASTRA PARA POSIBLE USO FUTURO, HOY NINGUN              
051100*       SERVICIO DEVUELVE EL NOMBRE DEL USUARIO EN LA RESPUESTA           
051200        10 WST-USR-NOMBRE   PIC X(20).                                    
051300*       COPIA DE USR-ESTADO, NO SE VALIDA EN ESTA VERSION DEL             
051400*       MOTOR - LA EXISTENCIA DEL USUARIO BASTA PARA TODAS LAS            
051500*       REGLAS ACTUALES                                                   
051600        10 WST-USR-ESTADO   PIC X(01).                                    
051700                                                                          
051800*TABLA DE CUENTAS CARGADA EN MEMORIA DESDE ACCTFILE, SE LE                
051900*ANEXAN LAS CUENTAS ABIERTAS EN ESTE MISMO LOTE; AL CIERRE SE             
052000*REGRABA COMPLETA EN ACCTFILE-OUT EN 3010-GRABAR-CTA-MAESTRO              
052100 01 WST-TABLA-CTA.                                                        
052200*    RENGLONES REALMENTE OCUPADOS - CRECE CADA VEZ QUE 2101               
052300*    GRABA UNA CUENTA NUEVA DENTRO DE LA MISMA CORRIDA                    
052400     05 WST-CTA-CNT         PIC 9(04) COMP VALUE ZERO.                    
052500     05 WST-CTA-ENTRY OCCURS 5000 TIMES.                                  
052600*       NUMERO DE CUENTA, SE ARRASTRA EN FORMA ALFANUMERICA               
052700*       PORQUE ASI VIENE Y SE VA EN LOS LAYOUTS DE MAESTRO Y LOTE         
052800        10 WST-CTA-NUM      PIC X(10).                            880921  
052900*       VISTA NUMERICA, USADA POR 2091-MAX-CTA-NUM PARA SACAR             
053000*       EL SIGUIENTE NUMERO DE CUENTA A ASIGNAR EN UN OPEN                
053100        10 WST-CTA-NUM-R  REDEFINES WST-CTA-NUM PIC 9(10).                
053200*       USUARIO PROPIETARIO, CLAVE DE BUSQUEDA EN 2080/2081               
053300        10 WST-CTA-USR      PIC 9(10).                                    
053400*       SALDO ACTUAL DE LA CUENTA, SE MUEVE CON CADA USE Y CANCEL         
053500*       SATISFACTORIO Y SE REGRABA EN EL MAESTRO DE SALIDA                
053600        10 WST-CTA-SDO      PIC S9(13).                                   
053700*       IN_USE O UNREGISTERED, VER 88-NIVELES DE CTA-ESTADO EN            
053800*       CTAACTR - AQUI SE MANEJA COMO LITERAL PORQUE LA TABLA NO          
053900*       TIENE SUS PROPIOS 88-NIVELES                                      
054000        10 WST-CTA-EDO      PIC X(12).                                    
054100*       FECHA DE ALTA, TOMADA DE SOL-FEC-HORA AL ABRIR LA CUENTA          
054200        10 WST-CTA-ALTA     PIC 9(14).                                    
054300*       FECHA DE BAJA, CERO MIENTRAS LA CUENTA SIGA IN_USE                
054400        10 WST-CTA-BAJA     PIC 9(14).                                    
054500                                                                          
054600*TABLA DE MOVIMIENTOS CARGADA EN MEMORIA DESDE MOVFILE, SE LE             
054700*ANEXAN LOS MOVIMIENTOS GENERADOS EN ESTE MISMO LOTE; AL CIERRE           
054800*SE REGRABA COMPLETA EN MOVFILE-OUT EN 3020-GRABAR-MOV-MAESTRO            
054900 01 WST-TABLA-MOV.                                                        
055000*    RENGLONES REALMENTE OCUPADOS - CRECE CON CADA USE Y CANCEL,          
055100*    SATISFACTORIO O RECHAZADO, SEGUN LAS REGLAS DE 2401/2430/2501        
055200     05 WST-MOV-CNT         PIC 9(05) COMP VALUE ZERO.                    
055300     05 WST-MOV-ENTRY OCCURS 20000 TIMES.                                 
055400*       IDENTIFICADOR UNICO DEL MOVIMIENTO, ARMADO EN                     
055500*       2810-GENERAR-MOV-ID - ES LA CLAVE QUE CANCEL Y QUERY              
055600*       RECIBEN EN SOL-MOV-ID PARA LOCALIZAR ESTE RENGLON                 
055700        10 WST-MOV-ID       PIC X(20).                                    
055800*       USE O CANCEL - NUNCA OPEN/CLOSE/LIST/QUERY, ESOS SERVICIOS        
055900*       NO GENERAN MOVIMIENTO EN EL DIARIO                                
056000        10 WST-MOV-TIP      PIC X(06).                                    
056100*       S SATISFACTORIO, F FALLIDO - VER MOV-RESULT EN CTAMOVR            
056200        10 WST-MOV-RES      PIC X(01).                                    
056300*       CUENTA SOBRE LA QUE SE APLICO O SE INTENTO APLICAR EL             
056400*       MOVIMIENTO, SE COMPARA EN 2500 CONTRA SOL-CTA-NUMERO              
056500        10 WST-MOV-CTA      PIC X(10).                                    
056600*       MONTO SOLICITADO, SE HAYA APLICADO O NO AL SALDO                  
056700        10 WST-MOV-MTO      PIC S9(13).                                   
056800*       SALDO DE LA CUENTA INMEDIATAMENTE DESPUES DEL MOVIMIENTO,         
056900*       SIN CAMBIO RESPECTO AL SALDO ANTERIOR SI FUE RECHAZADO            
057000        10 WST-MOV-SDO      PIC S9(13).                                   
057100*       FECHA-HORA DE LA SOLICITUD QUE GENERO EL MOVIMIENTO               
057200        10 WST-MOV-FEC      PIC 9(14).                            881105  
057300*       VISTA FECHA(8)/HORA(6), USADA AL VALIDAR LA ANTIGUEDAD            
057400*       AL VALIDAR LA ANTIGUEDAD DE UN CANCEL                             
057500        10 WST-MOV-FEC-R  REDEFINES WST-MOV-FEC.                          
057600           15 WST-MOV-FEC-A PIC 9(08).                                    
057700           15 WST-MOV-FEC-H PIC 9(06).                                    
057800                                                                          
057900*MON**************************************************************        
058000*MON* CONVENCION DE MONTOS EN TODO EL PROGRAMA - SIN PUNTO       *        
058100*MON* DECIMAL, PIC S9(13)/S9(15) ZONED DISPLAY, NUNCA COMP-3:    *        
058200*MON**  SOL-MONTO, WS-RES-MTO, WST-CTA-SDO, WST-MOV-MTO - LA     *        
058300*MON**   UNIDAD MONETARIA ES LA MENOR UNIDAD DE LA MONEDA DE     *        
058400*MON**   LA INSTALACION, NO HAY CENTAVOS FRACCIONARIOS           *        
058500*MON**  EL SIGNO SE RESPETA EN SOL-MONTO Y DESDE 905514 SE       *        
058600*MON**   VALIDA EXPLICITAMENTE CONTRA NEGATIVO EN CANCEL         *        
058700*MON**   (VER 2500-PROCESA-ANULA-SALDO) - EN USE Y OPEN NINGUN   *        
058800*MON**   PARRAFO REVISA EL SIGNO DE SOL-MONTO TODAVIA            *        
058900*MON**************************************************************        
059000*MAP**************************************************************        
059100*MAP* CADA WS-RES-* SE VUELCA A SU HOMOLOGO DE RES-REGISTRO      *        
059200*MAP* (CTARESR) EN 2800-ESCRIBIR-RESULTADO, SIN MOVE             *        
059300*MAP* CORRESPONDING - MISMO ORDEN AQUI QUE ALLA:                 *        
059400*MAP**  WS-RES-ACCION  -> RES-ACCION                             *        
059500*MAP**  WS-RES-CTA     -> RES-CTA-NUMERO                         *        
059600*MAP**  WS-RES-RESULT  -> RES-RESULT                             *        
059700*MAP**  WS-RES-COD-ERR -> RES-COD-ERROR                          *        
059800*MAP**  WS-RES-MTO     -> RES-MONTO                              *        
059900*MAP**  WS-RES-SDO     -> RES-SALDO                              *        
060000*MAP**  WS-RES-MOV-ID  -> RES-MOV-ID                             *        
060100*MAP**************************************************************        
060200*AREA DE TRABAJO PARA ARMAR LA RESPUESTA ANTES DE GRABARLA - SE           
060300*INITIALIZE AL INICIO DE CADA 2100/2200/.../2900 PARA QUE NO              
060400*QUEDEN RESIDUOS DE LA SOLICITUD ANTERIOR, Y SE VUELCA A                  
060500*RESFILE Y AL RENGLON DE DETALLE DESDE 2800-ESCRIBIR-RESULTADO            
060600 01 WS-RESPUESTA.                                                         
060700*    ECO DE SOL-ACCION, VA TAL CUAL A RES-ACCION                          
060800     05 WS-RES-ACCION       PIC X(08) VALUE SPACES.                       
060900*    CUENTA INVOLUCRADA - PUEDE QUEDAR EN BLANCO SI LA SOLICITUD          
061000*    SE RECHAZO ANTES DE IDENTIFICAR UNA CUENTA                           
061100     05 WS-RES-CTA          PIC X(10) VALUE SPACES.                       
061200*    S SATISFACTORIO, F FALLIDO - SE FIJA AL FINAL DE CADA                
061300*    PARRAFO 21XX/24XX/25XX/26XX/29XX SEGUN EL RESULTADO                  
061400     05 WS-RES-RESULT       PIC X(01) VALUE SPACES.                       
061500*    UNO DE LOS LITERALES DE ERROR DE LA REGLA DE NEGOCIO QUE             
061600*    RECHAZO LA SOLICITUD, ESPACIOS SI EL RESULTADO FUE S                 
061700     05 WS-RES-COD-ERR      PIC X(30) VALUE SPACES.                       
061800*    MONTO DE LA SOLICITUD, SE HAYA APLICADO O NO                         
061900     05 WS-RES-MTO          PIC S9(13) VALUE ZERO.                        
062000*    SALDO DE LA CUENTA DESPUES DE PROCESAR LA SOLICITUD, O EL            
062100*    SALDO SIN CAMBIO SI LA SOLICITUD SE RECHAZO                          
062200     05 WS-RES-SDO          PIC S9(13) VALUE ZERO.                        
062300*    IDENTIFICADOR DEL MOVIMIENTO CREADO (USE/CANCEL) O                   
062400*    CONSULTADO (QUERY), ESPACIOS EN OPEN/CLOSE/LIST                      
062500     05 WS-RES-MOV-ID       PIC X(20) VALUE SPACES.                       
062600*VISTA NUMERICA DE LA CUENTA, PARA ORDENAR EL DETALLE DEL REPORTE         
062700     05 WS-RES-CTA-R REDEFINES WS-RES-CTA PIC 9(10).                      
062800                                                                          
062900*LINEAS DE ENCABEZADO DEL REPORTE, 132 COLUMNAS - AGREGADAS EN    542098  
063000*542098 CUANDO SE INCORPORO RPTFILE, ANTES DE ESA FECHA EL LOTE   542098  
063100*NO PRODUCIA NINGUN REPORTE IMPRESO                               542098  
063200 01 WS-ENC-1.                                                             
063300*    MARGEN IZQUIERDO, SIN TEXTO - ANCHO FIJO DE 132 COLUMNAS             
063400     05 FILLER              PIC X(40) VALUE SPACES.                       
063500*    TITULO FIJO DEL REPORTE, NO LLEVA NUMERO DE PAGINA PORQUE            
063600*    EL LOTE NUNCA GENERA MAS DE UNA PAGINA DE ENCABEZADO                 
063700     05 FILLER              PIC X(45)                                     
063800        VALUE 'MOTOR DE REGLAS DE CUENTAS Y SALDOS CTAB01Q'.              
063900     05 FILLER              PIC X(47) VALUE SPACES.                       
064000                                                                          
064100 01 WS-ENC-2.                                                             
064200     05 FILLER              PIC X(12) VALUE 'FECHA RUN : '.               
064300*    FECHA DEL SISTEMA AL INICIAR EL LOTE, DE WSV-FEC-SISTEMA             
064400     05 ENC2-FECHA          PIC 9(08).                                    
064500     05 FILLER              PIC X(04) VALUE SPACES.                       
064600     05 FILLER              PIC X(12) VALUE 'HORA RUN  : '.               
064700*    HORA DEL SISTEMA AL INICIAR EL LOTE, VIENE DE WSV-HOR-SISTEMA        
064800     05 ENC2-HORA           PIC 9(06).                                    
064900     05 FILLER              PIC X(90) VALUE SPACES.                       
065000                                                                          
065100*TERCER RENGLON DE ENCABEZADO, TITULOS DE COLUMNA DEL DETALLE -           
065200*EL ORDEN DE LAS COLUMNAS SIGUE EL ORDEN DE LOS CAMPOS EN                 
065300*WS-RESPUESTA, NO EL ORDEN EN QUE QUEDAN EN RESFILE                       
065400 01 WS-ENC-3.                                                             
065500*    COLUMNA ACCION, ALINEADA CON DET-ACCION ABAJO                        
065600     05 FILLER              PIC X(08) VALUE 'ACCION'.                     
065700     05 FILLER              PIC X(04) VALUE SPACES.                       
065800*    COLUMNA CUENTA, ALINEADA CON DET-CTA                                 
065900     05 FILLER              PIC X(10) VALUE 'CUENTA'.                     
066000     05 FILLER              PIC X(02) VALUE SPACES.                       
066100*    COLUMNA R = RESULTADO, S O F                                         
066200     05 FILLER              PIC X(01) VALUE 'R'.                          
066300     05 FILLER              PIC X(02) VALUE SPACES.                       
066400     05 FILLER              PIC X(30) VALUE 'CODIGO DE ERROR'.            
066500     05 FILLER              PIC X(02) VALUE SPACES.                       
066600     05 FILLER              PIC X(14) VALUE 'MONTO'.                      
066700     05 FILLER              PIC X(02) VALUE SPACES.                       
066800     05 FILLER              PIC X(14) VALUE 'SALDO'.                      
066900     05 FILLER              PIC X(45) VALUE SPACES.                       
067000                                                                          
067100*LINEA DE DETALLE DEL REPORTE, UNA POR SOLICITUD PROCESADA - SE           
067200*ARMA EN 2801-IMPRIMIR-DETALLE A PARTIR DE WS-RESPUESTA, MISMAS           
067300*COLUMNAS Y ANCHOS QUE WS-ENC-3                                           
067400 01 WS-DET-LINEA.                                                         
067500*    ECO DE WS-RES-ACCION, ALINEADA BAJO EL TITULO 'ACCION'               
067600     05 DET-ACCION          PIC X(08).                                    
067700     05 FILLER              PIC X(02) VALUE SPACES.                       
067800*    ECO DE WS-RES-CTA, ALINEADA BAJO EL TITULO 'CUENTA'                  
067900     05 DET-CTA             PIC X(10).                                    
068000     05 FILLER              PIC X(02) VALUE SPACES.                       
068100*    ECO DE WS-RES-RESULT, SOLO PUEDE SER S O F                           
068200     05 DET-RESULT          PIC X(01).                                    
068300     05 FILLER              PIC X(02) VALUE SPACES.                       
068400*    ECO DE WS-RES-COD-ERR, ESPACIOS SI LA SOLICITUD FUE OK               
068500     05 DET-COD-ERROR       PIC X(30).                                    
068600     05 FILLER              PIC X(02) VALUE SPACES.                       
068700*    EDICION CON SIGNO FLOTANTE, IGUAL QUE TOT-VALOR ABAJO                
068800     05 DET-MONTO           PIC -(13)9.                                   
068900     05 FILLER              PIC X(02) VALUE SPACES.                       
069000     05 DET-SALDO           PIC -(13)9.                                   
069100     05 FILLER              PIC X(45) VALUE SPACES.                       
069200                                                                          
069300*LINEA GENERICA DE TOTALES DE CONTROL AL FINAL DEL REPORTE, UNA           
069400*POR CADA CIFRA DE 3032-TOTAL-SOLICITUDES A 3038-TOTAL-CUENTAS-           
069500*SALDO - EL MISMO RENGLON SIRVE PARA TODOS LOS ACUMULADORES               
069600*PORQUE SOLO CAMBIAN LA ETIQUETA Y EL VALOR                               
069700 01 WS-TOT-LINEA.                                                         
069800*    DESCRIPCION DE LA CIFRA, LITERAL FIJO MOVIDO POR CADA PARRAFO        
069900     05 TOT-ETIQUETA        PIC X(40).                                    
070000*    VALOR DE LA CIFRA - ACEPTA CONTADORES Y MONTOS CON SIGNO             
070100     05 TOT-VALOR           PIC -(14)9.                                   
070200     05 FILLER              PIC X(77) VALUE SPACES.                       
070300                                                                          
070400*================*                                                        
070500 LINKAGE SECTION.                                                         
070600*================*                                                        
070700                                                                          
070800*===============================*                                         
070900 PROCEDURE DIVISION.                                                      
071000*===============================*                                         
071100*INDICE DE PARRAFOS - SE ACTUALIZA CADA VEZ QUE SE AGREGA O               
071200*RENOMBRA UN PARRAFO, PARA QUE EL PROGRAMADOR DE TURNO NO TENGA           
071300*QUE HOJEAR TODO EL LISTADO BUSCANDO DONDE VIVE CADA REGLA                
071400*                                                                         
071500*    1000-INICIO-PROGRAMA        ABRE ARCHIVOS, CARGA TABLAS              
071600*    1010-ABRIR-ARCHIVOS         OPEN DE LOS SIETE ARCHIVOS               
071700*    1015-OBTENER-FECHA          FECHA/HORA DEL SISTEMA, Y2K              
071800*    1020/1-CARGAR/LEER-USR      CARGA USERFILE A MEMORIA                 
071900*    1022-GUARDAR-USR            RENGLON A WST-TABLA-USR                  
072000*    1030/1-CARGAR/LEER-CTA      CARGA ACCTFILE A MEMORIA                 
072100*    1032-GUARDAR-CTA            RENGLON A WST-TABLA-CTA                  
072200*    1040/1-CARGAR/LEER-MOV      CARGA MOVFILE A MEMORIA                  
072300*    1042-GUARDAR-MOV            RENGLON A WST-TABLA-MOV                  
072400*    1050-LEER-SOLICITUD         LEE SOLFILE, CONTROLA EL LOOP            
072500*    1060-IMPRIMIR-ENCABEZADO    ENCABEZADO DE RPTFILE (542098)           
072600*    2000-PROCESA-SOLICITUDES    DESPACHA POR SOL-ACCION                  
072700*    2050/1-BUSCAR/COMPARA-USR   BUSQUEDA SECUENCIAL DE USUARIO           
072800*    2060/1-BUSCAR/COMPARA-CTA   BUSQUEDA SECUENCIAL DE CUENTA            
072900*    2070/1-BUSCAR/COMPARA-MOV   BUSQUEDA SECUENCIAL DE MOVIMIENTO        
073000*    2080/1-CONTAR/SUMA-CTA-USR  TOPE DE CTAS X USUARIO (711203)          
073100*    2090/1-ASIGNAR/MAX-CTA-NUM  SIGUIENTE NUMERO DE CUENTA A DAR         
073200*    2100-PROCESA-ALTA-CUENTA    SERVICIO OPEN                            
073300*    2101-GRABAR-CTA-NUEVA       ANEXA RENGLON A WST-TABLA-CTA            
073400*    2200-PROCESA-BAJA-CUENTA    SERVICIO CLOSE                           
073500*    2201-CERRAR-CTA             MARCA LA CUENTA EN BAJA                  
073600*    2300-PROCESA-LISTAR-CUENTAS SERVICIO LIST (377221)                   
073700*    2301-LISTAR-CTA-USR         UNA RESPUESTA POR CUENTA DEL USR         
073800*    2400-PROCESA-USO-SALDO      SERVICIO USE                             
073900*    2401-GRABAR-MOV-USO-OK      MOVIMIENTO USE SATISFACTORIO             
074000*    2420-REGLA-USO-SALDO        VALIDA Y DEBITA EL SALDO                 
074100*    2430-GRABAR-MOV-FALLIDO     MOVIMIENTO RECHAZADO (COMPARTIDO)        
074200*    2500-PROCESA-ANULA-SALDO    SERVICIO CANCEL (804217)                 
074300*    2501-GRABAR-MOV-ANULA-OK    MOVIMIENTO CANCEL SATISFACTORIO          
074400*    2510-CALCULAR-LIMITE-ANULA  FECHA LIMITE DE UN ANIO (804217)         
074500*    2520-REGLA-ANULA-SALDO      VALIDA Y ACREDITA EL SALDO               
074600*    2600-PROCESA-CONSULTA-MOV   SERVICIO QUERY (233117)                  
074700*    2800-ESCRIBIR-RESULTADO     GRABA RES-REGISTRO (542098)              
074800*    2801-IMPRIMIR-DETALLE       RENGLON DE DETALLE EN RPTFILE            
074900*    2810-GENERAR-MOV-ID         ARMA EL TRX-ID UNICO (668810)            
075000*    2900-SOLICITUD-INVALIDA     SOL-ACCION NO RECONOCIDA                 
075100*    3000-FIN-PROGRAMA           REGRABA MAESTROS, TOTALES, CIERRA        
075200*    3010/1-GRABAR/ESCRIBIR-CTA  REGRABA ACCTFILE-OUT COMPLETO            
075300*    3020/1-GRABAR/ESCRIBIR-MOV  REGRABA MOVFILE-OUT COMPLETO             
075400*    3030-IMPRIMIR-TOTALES       TOTALES DE CONTROL (542098)              
075500*    3032-TOTAL-SOLICITUDES      RENGLON DE SOLICITUDES LEIDAS            
075600*    3033/4/5/6/7-TOTAL-ACCION   UN RENGLON POR CADA ACCION               
075700*    3038-TOTAL-CUENTAS-SALDO    CUENTAS EN_USO Y SALDO GLOBAL            
075800*    3039-VERIFICAR-RPTFILE      DISPLAY SI RPTFILE NO ABRIO              
075900*    3040-CERRAR-ARCHIVOS        CLOSE DE LOS SIETE ARCHIVOS              
076000*    3045-MOSTRAR-RESUMEN        DISPLAY DE CIERRE AL OPERADOR            
076100*    9000-ERROR-PGM              PARRAFO UNICO DE ABEND DEL LOTE          
076200*                                                                         
076300*FASE*************************************************************        
076400*FASE* LAS CUATRO FASES DEL LOTE, DE ARRIBA A ABAJO EN ESTE     *         
076500*FASE* PARRAFO PRINCIPAL - CADA SOLICITUD PASA POR LAS FASES 2  *         
076600*FASE* Y 3 ANTES DE QUE LA SIGUIENTE SOLICITUD EMPIECE LA SUYA: *         
076700*FASE*  1) ARRANQUE    - ABRE LOS 8 ARCHIVOS, CARGA LAS TRES    *         
076800*FASE*                   TABLAS DE MEMORIA, LEE 1A. SOLICITUD   *         
076900*FASE*  2) DESPACHO    - 2000-PROCESA-SOLICITUDES DECIDE POR    *         
077000*FASE*                   SOL-ACCION A QUE SERVICIO VA EL RENGLON*         
077100*FASE*  3) SERVICIO    - OPEN/CLOSE/USE/CANCEL/LIST/QUERY VALIDA*         
077200*FASE*                   Y, SI PROCEDE, MUTA LA TABLA DE CTAS   *         
077300*FASE*  4) CIERRE      - REGRABA LOS MAESTROS, TOTALES, CLOSE   *         
077400*FASE*                   DE LOS 8 ARCHIVOS, RESUMEN AL OPERADOR *         
077500*FASE*                                                           *        
077600*FASE* SI EL LOTE SE CAE ENTRE LA FASE 3 Y LA FASE 4, NO HAY     *        
077700*FASE* REGRABADO PARCIAL - ACCTFILE-OUT Y MOVFILE-OUT SE ABREN   *        
077800*FASE* VACIOS EN 3010/3020 Y SE LLENAN DE UN SOLO TIRON, ASI QUE *        
077900*FASE* UN ABEND EN 3000 DEJA LOS MAESTROS ANTERIORES INTACTOS    *        
078000*FASE*                                                           *        
078100*FASE* POR ESO EL OPERADOR DEBE CONSERVAR LA CORRIDA ANTERIOR    *        
078200*FASE* DE ACCTFILE Y MOVFILE HASTA CONFIRMAR QUE ESTA CORRIDA    *        
078300*FASE* TERMINO LIMPIA (VER 3045-MOSTRAR-RESUMEN Y RETURN-CODE)   *        
078400*FASE*************************************************************        
078500*PARRAFO PRINCIPAL: ABRE Y CARGA TODO, PROCESA EL LOTE DE                 
078600*SOLICITUDES SOLICITUD POR SOLICITUD EN ORDEN DE LLEGADA, Y               
078700*AL AGOTARSE SOLFILE CIERRA Y GRABA TOTALES                               
078800     PERFORM 1000-INICIO-PROGRAMA                                         
078900     PERFORM 2000-PROCESA-SOLICITUDES UNTIL FIN-SOLFILE-OK                
079000     PERFORM 3000-FIN-PROGRAMA.                                           
079100*----------------------------------------------------------------*        
079200*====================*                                                    
079300 1000-INICIO-PROGRAMA.                                                    
079400*====================*                                                    
079500*    ABRE LOS 8 ARCHIVOS DEL LOTE, OBTIENE LA FECHA/HORA DEL              
079600*    SISTEMA PARA EL ENCABEZADO Y PARA EL TRX-ID, CARGA LAS TRES          
079700*    TABLAS EN MEMORIA Y DEJA LEIDA LA PRIMERA SOLICITUD ANTES            
079800*    DE ENTRAR AL LOOP PRINCIPAL                                          
079900     PERFORM 1010-ABRIR-ARCHIVOS                                          
080000     PERFORM 1015-OBTENER-FECHA                                           
080100     PERFORM 1020-CARGAR-TABLA-USR                                        
080200     PERFORM 1030-CARGAR-TABLA-CTA                                        
080300     PERFORM 1040-CARGAR-TABLA-MOV                                        
080400     PERFORM 1060-IMPRIMIR-ENCABEZADO                                     
080500     PERFORM 1050-LEER-SOLICITUD.                                         
080600*----------------------------------------------------------------*        
080700*===============*                                                         
080800 1010-ABRIR-ARCHIVOS.                                                     
080900*===============*                                                         
081000*    4 ARCHIVOS DE ENTRADA Y 4 DE SALIDA; SI CUALQUIERA FALLA AL          
081100*    ABRIR, EL LOTE NO DEBE SEGUIR - SE CAE POR 9000-ERROR-PGM            
081200     OPEN INPUT  USERFILE ACCTFILE MOVFILE SOLFILE                        
081300     OPEN OUTPUT ACCTFILE-OUT MOVFILE-OUT RESFILE RPTFILE                 
081400                                                                          
081500     IF (FS-USERFILE  = '00') AND (FS-ACCTFILE  = '00') AND               
081600        (FS-MOVFILE   = '00') AND (FS-SOLFILE   = '00') AND               
081700        (FS-ACCTFILOU = '00') AND (FS-MOVFILOU  = '00') AND               
081800        (FS-RESFILE   = '00') AND (FS-RPTFILE   = '00')                   
081900        CONTINUE                                                          
082000     ELSE                                                                 
082100*       SE IMPRIME CADA FILE STATUS PARA QUE EL OPERADOR DE LA            
082200*       CONSOLA PUEDA DECIR DE INMEDIATO CUAL ARCHIVO FALLO               
082300        DISPLAY ' ERROR AL ABRIR ARCHIVOS DEL LOTE '                      
082400        DISPLAY ' FS-USERFILE  ........... = ' FS-USERFILE                
082500        DISPLAY ' FS-ACCTFILE  ........... = ' FS-ACCTFILE                
082600        DISPLAY ' FS-ACCTFILOU ........... = ' FS-ACCTFILOU               
082700        DISPLAY ' FS-MOVFILE   ........... = ' FS-MOVFILE                 
082800        DISPLAY ' FS-MOVFILOU  ........... = ' FS-MOVFILOU                
082900        DISPLAY ' FS-SOLFILE   ........... = ' FS-SOLFILE                 
083000        DISPLAY ' FS-RESFILE   ........... = ' FS-RESFILE                 
083100        DISPLAY ' FS-RPTFILE   ........... = ' FS-RPTFILE                 
083200        MOVE '1010-ABRIR-ARCHIVOS' TO WSV-RUTINA                          
083300        MOVE 'OPEN' TO WSV-ACCION                                         
083400        PERFORM 9000-ERROR-PGM                                            
083500     END-IF.                                                              
083600*----------------------------------------------------------------*        
083700*===================*                                                     
083800 1015-OBTENER-FECHA.                                                      
083900*===================*                                                     
084000*    FECHA Y HORA DE CORRIDA, SE USAN EN EL ENCABEZADO DEL                
084100*    REPORTE Y COMO PRIMEROS 14 DIGITOS DEL TRX-ID GENERADO               
084200     ACCEPT WSV-FEC-SISTEMA FROM DATE YYYYMMDD                    919940  
084300     ACCEPT WSV-HOR-SISTEMA FROM TIME                                     
084400     MOVE WSV-FEC-SISTEMA TO ENC2-FECHA                                   
084500     MOVE WSV-HOR-SISTEMA TO ENC2-HORA.                                   
084600*----------------------------------------------------------------*        
084700*======================*                                                  
084800 1020-CARGAR-TABLA-USR.                                                   
084900*======================*                                                  
085000*020711 PROVO - SE CAMBIA A PERFORM...THRU CON GO TO DE FIN DE            
085100*ARCHIVO, MISMO ESTILO QUE LOS DEMAS LOTES DE CARGA DE TABLAS             
085200     PERFORM 1021-LEER-USERFILE THRU 1022-EXIT-USR                        
085300        UNTIL FS-USERFILE = '10'.                                         
085400*----------------------------------------------------------------*        
085500 1021-LEER-USERFILE.                                                      
085600*    SI NO HAY MAS USUARIOS, SALTA DIRECTO A LA SALIDA DEL RANGO          
085700*    SIN PASAR POR 1022-GUARDAR-USR - ESTE PARRAFO SOLO LEE Y             
085800*    VALIDA EL FILE STATUS, LA CARGA A LA TABLA LA HACE 1022              
085900     READ USERFILE                                                        
086000        AT END MOVE '10' TO FS-USERFILE                                   
086100     END-READ                                                             
086200     IF FS-USERFILE = '10'                                                
086300        GO TO 1022-EXIT-USR                                               
086400     END-IF                                                               
086500     IF FS-USERFILE NOT = '00'                                            
086600        MOVE '1021-LEER-USERFILE' TO WSV-RUTINA                           
086700        MOVE 'READ USERFILE' TO WSV-ACCION                                
086800        MOVE FS-USERFILE TO WSV-FSTATUS                                   
086900        PERFORM 9000-ERROR-PGM                                            
087000        GO TO 1022-EXIT-USR                                               
087100     END-IF                                                               
087200     ADD 1 TO WSV-CONT-USERFILE.                                          
087300*----------------------------------------------------------------*        
087400 1022-GUARDAR-USR.                                                        
087500*    CAE AQUI SOLO EN UNA LECTURA BUENA, NUNCA EN FIN DE ARCHIVO          
087600*    NI EN ERROR - ESOS DOS CASOS SALTAN DIRECTO A 1022-EXIT-USR          
087700     ADD 1 TO WST-USR-CNT                                                 
087800     IF WST-USR-CNT > 0500                                                
087900        MOVE '1022-GUARDAR-USR' TO WSV-RUTINA                             
088000        MOVE 'TABLA USR LLENA' TO WSV-ACCION                              
088100        PERFORM 9000-ERROR-PGM                                            
088200     END-IF                                                               
088300*    CLAVE UNICA, LLAVE DE BUSQUEDA EN 2050-BUSCAR-USR                    
088400     MOVE USR-ID      TO WST-USR-ID (WST-USR-CNT)                         
088500*    SOLO SE GUARDA PARA ECOS HEREDADOS, EL MOTOR NO LO VALIDA            
088600     MOVE USR-NOMBRE  TO WST-USR-NOMBRE (WST-USR-CNT)                     
088700*    ACTIVO O ANULADO - EL MOTOR DE CUENTAS NO FILTRA POR ESTE            
088800*    CAMPO, SOLO VERIFICA QUE EL USUARIO EXISTA EN LA TABLA               
088900     MOVE USR-ESTADO  TO WST-USR-ESTADO (WST-USR-CNT).                    
089000*----------------------------------------------------------------*        
089100 1022-EXIT-USR.                                                           
089200*    PARRAFO DE SALIDA DEL RANGO PERFORM...THRU, NO HACE NADA             
089300     EXIT.                                                                
089400*----------------------------------------------------------------*        
089500*======================*                                                  
089600 1030-CARGAR-TABLA-CTA.                                                   
089700*======================*                                                  
089800*    MISMO PATRON DE 1020, APLICADO AL MAESTRO DE CUENTAS                 
089900     PERFORM 1031-LEER-ACCTFILE THRU 1032-EXIT-CTA                        
090000        UNTIL FS-ACCTFILE = '10'.                                         
090100*----------------------------------------------------------------*        
090200 1031-LEER-ACCTFILE.                                                      
090300*    MISMO CRITERIO DE 1021-LEER-USERFILE: FIN DE ARCHIVO O ERROR         
090400*    SALTAN DIRECTO A 1032-EXIT-CTA SIN CARGAR LA TABLA                   
090500     READ ACCTFILE                                                        
090600        AT END MOVE '10' TO FS-ACCTFILE                                   
090700     END-READ                                                             
090800     IF FS-ACCTFILE = '10'                                                
090900        GO TO 1032-EXIT-CTA                                               
091000     END-IF                                                               
091100     IF FS-ACCTFILE NOT = '00'                                            
091200        MOVE '1031-LEER-ACCTFILE' TO WSV-RUTINA                           
091300        MOVE 'READ ACCTFILE' TO WSV-ACCION                                
091400        MOVE FS-ACCTFILE TO WSV-FSTATUS                                   
091500        PERFORM 9000-ERROR-PGM                                            
091600        GO TO 1032-EXIT-CTA                                               
091700     END-IF                                                               
091800     ADD 1 TO WSV-CONT-ACCTFILE.                                          
091900*----------------------------------------------------------------*        
092000 1032-GUARDAR-CTA.                                                        
092100*    SE CARGAN SOLO LOS CAMPOS QUE EL MOTOR DE REGLAS NECESITA;           
092200*    LOS CAMPOS RESERVADOS DEL LAYOUT NO VIAJAN A LA TABLA EN             
092300*    MEMORIA, SE REGRABAN TAL CUAL DESDE EL ACCTFILE DE ENTRADA           
092400*    EN 3011-ESCRIBIR-CTA SOLO PARA LOS QUE EL MOTOR SI MANEJA            
092500     ADD 1 TO WST-CTA-CNT                                                 
092600     IF WST-CTA-CNT > 5000                                                
092700        MOVE '1032-GUARDAR-CTA' TO WSV-RUTINA                             
092800        MOVE 'TABLA CTA LLENA' TO WSV-ACCION                              
092900        PERFORM 9000-ERROR-PGM                                            
093000     END-IF                                                               
093100*    NUMERO DE CUENTA, LLAVE DE BUSQUEDA EN 2060-BUSCAR-CTA               
093200     MOVE CTA-NUMERO   TO WST-CTA-NUM (WST-CTA-CNT)                       
093300*    USUARIO PROPIETARIO, SE VALIDA CONTRA SOL-ID-USR                     
093400     MOVE CTA-ID-USR   TO WST-CTA-USR (WST-CTA-CNT)                       
093500*    SALDO ACTUAL AL MOMENTO DE CARGAR EL MAESTRO                         
093600     MOVE CTA-SALDO    TO WST-CTA-SDO (WST-CTA-CNT)                       
093700*    IN_USE O UNREGISTERED                                                
093800     MOVE CTA-ESTADO   TO WST-CTA-EDO (WST-CTA-CNT)                       
093900     MOVE CTA-FEC-ALTA TO WST-CTA-ALTA (WST-CTA-CNT)                      
094000     MOVE CTA-FEC-BAJA TO WST-CTA-BAJA (WST-CTA-CNT).                     
094100*----------------------------------------------------------------*        
094200 1032-EXIT-CTA.                                                           
094300     EXIT.                                                                
094400*----------------------------------------------------------------*        
094500*======================*                                                  
094600 1040-CARGAR-TABLA-MOV.                                                   
094700*======================*                                                  
094800*    MISMO PATRON DE 1020/1030, APLICADO AL DIARIO DE MOVIMIENTOS         
094900     PERFORM 1041-LEER-MOVFILE THRU 1042-EXIT-MOV                         
095000        UNTIL FS-MOVFILE = '10'.                                          
095100*----------------------------------------------------------------*        
095200 1041-LEER-MOVFILE.                                                       
095300*    MISMO CRITERIO DE 1021/1031, APLICADO AL DIARIO DE                   
095400*    MOVIMIENTOS - LA CARGA A LA TABLA LA HACE 1042                       
095500     READ MOVFILE                                                         
095600        AT END MOVE '10' TO FS-MOVFILE                                    
095700     END-READ                                                             
095800     IF FS-MOVFILE = '10'                                                 
095900        GO TO 1042-EXIT-MOV                                               
096000     END-IF                                                               
096100     IF FS-MOVFILE NOT = '00'                                             
096200        MOVE '1041-LEER-MOVFILE' TO WSV-RUTINA                            
096300        MOVE 'READ MOVFILE' TO WSV-ACCION                                 
096400        MOVE FS-MOVFILE TO WSV-FSTATUS                                    
096500        PERFORM 9000-ERROR-PGM                                            
096600        GO TO 1042-EXIT-MOV                                               
096700     END-IF                                                               
096800     ADD 1 TO WSV-CONT-MOVFILE.                                           
096900*----------------------------------------------------------------*        
097000 1042-GUARDAR-MOV.                                                        
097100*    IGUAL QUE EN 1032, SOLO LOS CAMPOS QUE EL MOTOR NECESITA             
097200*    PASAN A LA TABLA EN MEMORIA - MOV-FEC-HORA SE REPARTE EN             
097300*    LA VISTA REDEFINIDA WST-MOV-FEC-R PARA PODER COMPARAR                
097400*    SOLO LA PARTE DE FECHA CONTRA EL LIMITE DE UN ANIO                   
097500     ADD 1 TO WST-MOV-CNT                                                 
097600     IF WST-MOV-CNT > 20000                                               
097700        MOVE '1042-GUARDAR-MOV' TO WSV-RUTINA                             
097800        MOVE 'TABLA MOV LLENA' TO WSV-ACCION                              
097900        PERFORM 9000-ERROR-PGM                                            
098000     END-IF                                                               
098100*    TRX-ID, LLAVE DE BUSQUEDA EN 2070-BUSCAR-MOV                         
098200     MOVE MOV-ID         TO WST-MOV-ID  (WST-MOV-CNT)                     
098300*    USE O CANCEL, TAL COMO QUEDO GRABADO EN EL DIARIO                    
098400     MOVE MOV-TIPO        TO WST-MOV-TIP (WST-MOV-CNT)                    
098500*    S O F, RESULTADO QUE TUVO AL GRABARSE ORIGINALMENTE                  
098600     MOVE MOV-RESULT       TO WST-MOV-RES (WST-MOV-CNT)                   
098700*    CUENTA AFECTADA POR EL MOVIMIENTO ORIGINAL                           
098800     MOVE MOV-CTA-NUMERO    TO WST-MOV-CTA (WST-MOV-CNT)                  
098900*    MONTO ORIGINAL, SE COMPARA CONTRA SOL-MONTO EN LA ANULACION          
099000     MOVE MOV-MONTO          TO WST-MOV-MTO (WST-MOV-CNT)                 
099100*    SALDO QUE QUEDO DESPUES DEL MOVIMIENTO ORIGINAL                      
099200     MOVE MOV-SALDO-POST      TO WST-MOV-SDO (WST-MOV-CNT)                
099300*    SE REPARTE EN WST-MOV-FEC-R PARA EL LIMITE DE UN ANIO        804217  
099400     MOVE MOV-FEC-HORA         TO WST-MOV-FEC (WST-MOV-CNT).              
099500*----------------------------------------------------------------*        
099600 1042-EXIT-MOV.                                                           
099700     EXIT.                                                                
099800*----------------------------------------------------------------*        
099900*==================*                                                      
100000 1050-LEER-SOLICITUD.                                                     
100100*==================*                                                      
100200*    LEE LA SIGUIENTE SOLICITUD DEL LOTE; SE LLAMA UNA VEZ AL             
100300*    INICIO Y LUEGO UNA VEZ AL FINAL DE CADA VUELTA DEL LOOP              
100400*    PRINCIPAL, ASI QUE FIN-SOLFILE-OK SE DETECTA ANTES DE                
100500*    INTENTAR PROCESAR UNA SOLICITUD QUE NO EXISTE                        
100600     READ SOLFILE                                                         
100700        AT END SET FIN-SOLFILE-OK TO TRUE                                 
100800     END-READ                                                             
100900     EVALUATE FS-SOLFILE                                                  
101000        WHEN '00'                                                         
101100           ADD 1 TO WSV-CONT-SOLFILE                                      
101200        WHEN '10'                                                         
101300           SET FIN-SOLFILE-OK TO TRUE                                     
101400        WHEN OTHER                                                        
101500           MOVE '1050-LEER-SOLICITUD' TO WSV-RUTINA                       
101600           MOVE 'READ SOLFILE' TO WSV-ACCION                              
101700           MOVE FS-SOLFILE TO WSV-FSTATUS                                 
101800           PERFORM 9000-ERROR-PGM                                         
101900     END-EVALUATE.                                                        
102000*----------------------------------------------------------------*        
102100*========================*                                                
102200 1060-IMPRIMIR-ENCABEZADO.                                                
102300*========================*                                                
102400*    ENCABEZADO DE 4 RENGLONES: TITULO, FECHA/HORA DE CORRIDA,            
102500*    RENGLON EN BLANCO Y LOS TITULOS DE COLUMNA DEL DETALLE               
102600     MOVE ZERO TO WS77-LINEAS-RPT                                         
102700     MOVE WS-ENC-1 TO RPT-LINEA                                           
102800     WRITE RPT-LINEA AFTER ADVANCING C01                                  
102900     ADD 1 TO WS77-LINEAS-RPT                                             
103000     MOVE WS-ENC-2 TO RPT-LINEA                                           
103100     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
103200     ADD 1 TO WS77-LINEAS-RPT                                             
103300     MOVE SPACES TO RPT-LINEA                                             
103400     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
103500     ADD 1 TO WS77-LINEAS-RPT                                             
103600     MOVE WS-ENC-3 TO RPT-LINEA                                           
103700     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
103800     ADD 1 TO WS77-LINEAS-RPT.                                            
103900*----------------------------------------------------------------*        
104000*=====================*                                                   
104100 2000-PROCESA-SOLICITUDES.                                                
104200*=====================*                                                   
104300*    DESPACHADOR PRINCIPAL DE LA SOLICITUD ACTUAL, SEGUN LA               
104400*    ACCION SOLICITADA; AL TERMINAR DE PROCESAR, SE LEE LA                
104500*    SIGUIENTE SOLICITUD PARA LA PROXIMA VUELTA DEL LOOP          214070  
104600*    PRINCIPAL - EL DESPACHO YA NO COMPARA CONTRA LITERALES               
104700*    SUELTAS, COMPARA CONTRA LAS CONSTANTES WSC-ACC-*                     
104800     EVALUATE SOL-ACCION                                                  
104900        WHEN WSC-ACC-OPEN                                                 
105000           PERFORM 2100-PROCESA-ALTA-CUENTA                               
105100        WHEN WSC-ACC-CLOSE                                                
105200           PERFORM 2200-PROCESA-BAJA-CUENTA                               
105300        WHEN WSC-ACC-LIST                                         377221  
105400           PERFORM 2300-PROCESA-LISTAR-CUENTAS                            
105500        WHEN WSC-ACC-USE                                                  
105600           PERFORM 2400-PROCESA-USO-SALDO                                 
105700        WHEN WSC-ACC-CANCEL                                               
105800           PERFORM 2500-PROCESA-ANULA-SALDO                               
105900        WHEN WSC-ACC-QUERY                                        233117  
106000           PERFORM 2600-PROCESA-CONSULTA-MOV                              
106100        WHEN OTHER                                                        
106200*          ACCION NO RECONOCIDA, NI SIQUIERA SE BUSCA USUARIO             
106300*          O CUENTA - LA SOLICITUD SE RECHAZA DE INMEDIATO                
106400           PERFORM 2900-SOLICITUD-INVALIDA                                
106500     END-EVALUATE                                                         
106600     PERFORM 1050-LEER-SOLICITUD.                                         
106700*----------------------------------------------------------------*        
106800*=====================*                                                   
106900 2050-BUSCAR-USR.                                                         
107000*=====================*                                                   
107100*    BUSQUEDA SECUENCIAL DEL USUARIO POR SOL-ID-USR; LA TABLA NO          
107200*    ESTA ORDENADA POR ID, ASI QUE NO SE JUSTIFICA UNA BUSQUEDA           
107300*    BINARIA PARA EL VOLUMEN TIPICO DE USUARIOS DEL BANCO                 
107400     MOVE 0 TO WS-USR-HALLADO                                             
107500     MOVE 0 TO WSV-IDX-USR                                                
107600     PERFORM 2051-COMPARA-USR                                             
107700        VARYING WSV-IDX-USR FROM 1 BY 1                                   
107800        UNTIL WSV-IDX-USR > WST-USR-CNT OR USR-HALLADO-SI.                
107900*----------------------------------------------------------------*        
108000 2051-COMPARA-USR.                                                        
108100*    RENGLON DEL PERFORM VARYING DE 2050, UNA COMPARACION POR             
108200*    VUELTA DEL LOOP CONTRA EL RENGLON ACTUAL DE LA TABLA                 
108300     IF WST-USR-ID (WSV-IDX-USR) = SOL-ID-USR                             
108400        SET USR-HALLADO-SI TO TRUE                                        
108500     END-IF.                                                              
108600*----------------------------------------------------------------*        
108700*=====================*                                                   
108800 2060-BUSCAR-CTA.                                                         
108900*=====================*                                                   
109000*    BUSQUEDA SECUENCIAL DE LA CUENTA POR SOL-CTA-NUMERO, IGUAL           
109100*    CRITERIO QUE 2050-BUSCAR-USR                                         
109200     MOVE 0 TO WS-CTA-HALLADA                                             
109300     MOVE 0 TO WSV-IDX-CTA                                                
109400     PERFORM 2061-COMPARA-CTA                                             
109500        VARYING WSV-IDX-CTA FROM 1 BY 1                                   
109600        UNTIL WSV-IDX-CTA > WST-CTA-CNT OR CTA-HALLADA-SI.                
109700*----------------------------------------------------------------*        
109800 2061-COMPARA-CTA.                                                        
109900*    RENGLON DEL PERFORM VARYING DE 2060 - COMPARA CONTRA LA              
110000*    VISTA ALFANUMERICA WST-CTA-NUM, NO LA REDEFINES NUMERICA             
110100     IF WST-CTA-NUM (WSV-IDX-CTA) = SOL-CTA-NUMERO                        
110200        SET CTA-HALLADA-SI TO TRUE                                        
110300     END-IF.                                                              
110400*----------------------------------------------------------------*        
110500*=====================*                                                   
110600 2070-BUSCAR-MOV.                                                         
110700*=====================*                                                   
110800*    BUSQUEDA SECUENCIAL DEL MOVIMIENTO POR SOL-MOV-ID, USADA             
110900*    TANTO POR CANCEL COMO POR QUERY                                      
111000     MOVE 0 TO WS-MOV-HALLADO                                             
111100     MOVE 0 TO WSV-IDX-MOV                                                
111200     PERFORM 2071-COMPARA-MOV                                             
111300        VARYING WSV-IDX-MOV FROM 1 BY 1                                   
111400        UNTIL WSV-IDX-MOV > WST-MOV-CNT OR MOV-HALLADO-SI.                
111500*----------------------------------------------------------------*        
111600 2071-COMPARA-MOV.                                                        
111700*    RENGLON DEL PERFORM VARYING DE 2070 - WST-MOV-ID SE ARMO             
111800*    EN 2810-GENERAR-MOV-ID AL GRABAR EL MOVIMIENTO ORIGINAL              
111900     IF WST-MOV-ID (WSV-IDX-MOV) = SOL-MOV-ID                             
112000        SET MOV-HALLADO-SI TO TRUE                                        
112100     END-IF.                                                              
112200*----------------------------------------------------------------*        
112300*=====================*                                                   
112400 2080-CONTAR-CTAS-USR.                                            711203  
112500*=====================*                                                   
112600*    CUENTA CUANTAS CUENTAS TIENE YA EL USUARIO, PARA VALIDAR     711203  
112700*    EL TOPE DE MEX_ACCOUNT_PER_USER_10 EN 2100                   711203  
112800     MOVE 0 TO WSV-CTAS-USR-CNT                                           
112900     MOVE 0 TO WSV-IDX-CTA                                                
113000     PERFORM 2081-SUMA-CTA-USR                                            
113100        VARYING WSV-IDX-CTA FROM 1 BY 1                                   
113200        UNTIL WSV-IDX-CTA > WST-CTA-CNT.                                  
113300*----------------------------------------------------------------*        
113400 2081-SUMA-CTA-USR.                                                       
113500*    CUENTA TODAS LAS CUENTAS DEL USUARIO, ABIERTAS O CERRADAS -          
113600*    EL TOPE ES SOBRE EL TOTAL HISTORICO, NO SOLO LAS EN_USO              
113700     IF WST-CTA-USR (WSV-IDX-CTA) = SOL-ID-USR                            
113800        ADD 1 TO WSV-CTAS-USR-CNT                                         
113900     END-IF.                                                              
114000*----------------------------------------------------------------*        
114100*=====================*                                                   
114200 2090-ASIGNAR-NUMERO-CTA.                                                 
114300*=====================*                                                   
114400*    LA SIGUIENTE CUENTA ES SIEMPRE MAXIMO+1; SI NO HAY NINGUNA           
114500*    CUENTA TODAVIA, ARRANCA EN WSC-NUM-CTA-INIC (1000000000)             
114600     MOVE 0 TO WSV-MAX-CTA-NUM                                            
114700     MOVE 0 TO WSV-IDX-CTA                                                
114800     PERFORM 2091-MAX-CTA-NUM                                             
114900        VARYING WSV-IDX-CTA FROM 1 BY 1                                   
115000        UNTIL WSV-IDX-CTA > WST-CTA-CNT                                   
115100     IF WSV-MAX-CTA-NUM = 0                                               
115200        MOVE WSC-NUM-CTA-INIC TO WSV-NVO-CTA-NUM                          
115300     ELSE                                                                 
115400        COMPUTE WSV-NVO-CTA-NUM = WSV-MAX-CTA-NUM + 1                     
115500     END-IF.                                                              
115600*----------------------------------------------------------------*        
115700 2091-MAX-CTA-NUM.                                                        
115800*    VA ACUMULANDO EL NUMERO DE CUENTA MAS ALTO VISTO HASTA AHORA,        
115900*    INCLUYE LAS CUENTAS ABIERTAS EN ESTE MISMO LOTE                      
116000     IF WST-CTA-NUM-R (WSV-IDX-CTA) > WSV-MAX-CTA-NUM                     
116100        MOVE WST-CTA-NUM-R (WSV-IDX-CTA) TO WSV-MAX-CTA-NUM               
116200     END-IF.                                                              
116300*----------------------------------------------------------------*        
116400*========================*                                                
116500 2100-PROCESA-ALTA-CUENTA.                                                
116600*========================*                                                
116700*    SERVICIO OPEN: ABRE UNA CUENTA NUEVA PARA SOL-ID-USR CON             
116800*    SALDO INICIAL SOL-MONTO, SI EL USUARIO EXISTE Y NO HA                
116900*    LLEGADO AL TOPE DE WSC-MAX-CTA-USR CUENTAS                           
117000     INITIALIZE WS-RESPUESTA                                              
117100     MOVE SOL-ACCION TO WS-RES-ACCION                                     
117200     MOVE SOL-MONTO  TO WS-RES-MTO                                        
117300     MOVE 0 TO WS-VALIDA-OK                                               
117400     PERFORM 2050-BUSCAR-USR                                              
117500     IF USR-HALLADO-SI                                                    
117600        PERFORM 2080-CONTAR-CTAS-USR                                      
117700     END-IF                                                               
117800*    ORDEN DE VALIDACION: PRIMERO EXISTENCIA DEL USUARIO, LUEGO           
117900*    EL TOPE DE CUENTAS - SI EL USUARIO NO EXISTE NO TIENE                
118000*    SENTIDO CONTAR SUS CUENTAS, POR ESO EL IF DE ARRIBA                  
118100     EVALUATE TRUE                                                        
118200*       EL USUARIO QUE SOLICITA LA CUENTA DEBE EXISTIR EN EL              
118300*       MAESTRO, NO SE VALIDA SU ESTADO (VER WST-USR-ESTADO)              
118400        WHEN NOT USR-HALLADO-SI                                           
118500           MOVE 'USER_NOT_FOUND' TO WS-RES-COD-ERR                        
118600*       711203 MFLOR - TOPE MEX_ACCOUNT_PER_USER_10, CUENTA               
118700*       TODAS LAS CUENTAS HISTORICAS DEL USUARIO, NO SOLO LAS             
118800*       VIGENTES (VER 2081-SUMA-CTA-USR)                                  
118900        WHEN WSV-CTAS-USR-CNT NOT < WSC-MAX-CTA-USR                       
119000           MOVE 'MEX_ACCOUNT_PER_USER_10' TO WS-RES-COD-ERR               
119100        WHEN OTHER                                                        
119200           SET VALIDA-OK-SI TO TRUE                                       
119300     END-EVALUATE                                                         
119400     IF VALIDA-OK-SI                                                      
119500        PERFORM 2090-ASIGNAR-NUMERO-CTA                                   
119600        PERFORM 2101-GRABAR-CTA-NUEVA                                     
119700        MOVE 'S' TO WS-RES-RESULT                                         
119800        MOVE SOL-MONTO TO WS-RES-SDO                                      
119900        ADD 1 TO WSV-OPEN-OK                                              
120000     ELSE                                                                 
120100*       UNA SOLICITUD DE OPEN RECHAZADA NO DEJA RASTRO EN EL              
120200*       DIARIO DE MOVIMIENTOS, SOLO SE CONTABILIZA AQUI                   
120300        MOVE 'F' TO WS-RES-RESULT                                         
120400        ADD 1 TO WSV-OPEN-NO                                              
120500     END-IF                                                               
120600     PERFORM 2800-ESCRIBIR-RESULTADO.                                     
120700*----------------------------------------------------------------*        
120800 2101-GRABAR-CTA-NUEVA.                                           880921  
120900*    NUMERO DE CUENTA ASIGNADO POR 2090, ESTADO INICIAL IN_USE Y          
121000*    FECHA DE ALTA TOMADA DE LA SOLICITUD (NO DEL RELOJ DEL               
121100*    SISTEMA), CONSISTENTE CON COMO LLEGAN LAS DEMAS FECHAS               
121200     ADD 1 TO WST-CTA-CNT                                                 
121300     IF WST-CTA-CNT > 5000                                                
121400        MOVE '2101-GRABAR-CTA-NUEVA' TO WSV-RUTINA                        
121500        MOVE 'TABLA CTA LLENA' TO WSV-ACCION                              
121600        PERFORM 9000-ERROR-PGM                                            
121700     END-IF                                                               
121800*    SE GRABA POR LA REDEFINES NUMERICA, ASI QUEDA CON CEROS A            
121900*    LA IZQUIERDA IGUAL QUE LAS CUENTAS QUE VIENEN DEL MAESTRO            
122000     MOVE WSV-NVO-CTA-NUM TO WST-CTA-NUM-R (WST-CTA-CNT)                  
122100     MOVE SOL-ID-USR       TO WST-CTA-USR (WST-CTA-CNT)                   
122200     MOVE SOL-MONTO        TO WST-CTA-SDO (WST-CTA-CNT)                   
122300*    TODA CUENTA NACE IN_USE, NUNCA SE ABRE YA DADA DE BAJA               
122400     MOVE 'IN_USE'         TO WST-CTA-EDO (WST-CTA-CNT)                   
122500     MOVE SOL-FEC-HORA     TO WST-CTA-ALTA (WST-CTA-CNT)                  
122600*    SIN FECHA DE BAJA TODAVIA                                            
122700     MOVE 0                TO WST-CTA-BAJA (WST-CTA-CNT)                  
122800*    SE DEVUELVE EN LA RESPUESTA EL NUMERO DE CUENTA RECIEN               
122900*    ASIGNADO, PARA QUE EL USUARIO SEPA CON QUE CUENTA QUEDO              
123000     MOVE WST-CTA-NUM (WST-CTA-CNT) TO WS-RES-CTA.                        
123100*----------------------------------------------------------------*        
123200*========================*                                                
123300 2200-PROCESA-BAJA-CUENTA.                                                
123400*========================*                                                
123500*    SERVICIO CLOSE: DA DE BAJA UNA CUENTA, SI EXISTE, LE                 
123600*    PERTENECE AL USUARIO SOLICITANTE, NO ESTA YA DADA DE BAJA            
123700*    Y SU SALDO ES EXACTAMENTE CERO - EN ESE ORDEN                        
123800     INITIALIZE WS-RESPUESTA                                              
123900     MOVE SOL-ACCION     TO WS-RES-ACCION                                 
124000     MOVE SOL-CTA-NUMERO TO WS-RES-CTA                                    
124100     MOVE 0 TO WS-VALIDA-OK                                               
124200     PERFORM 2050-BUSCAR-USR                                              
124300     PERFORM 2060-BUSCAR-CTA                                              
124400     EVALUATE TRUE                                                        
124500        WHEN NOT USR-HALLADO-SI                                           
124600           MOVE 'USER_NOT_FOUND' TO WS-RES-COD-ERR                        
124700        WHEN NOT CTA-HALLADA-SI                                           
124800           MOVE 'ACCOUNT_NOT_FOUND' TO WS-RES-COD-ERR                     
124900*       LA CUENTA EXISTE PERO NO LE PERTENECE AL USUARIO QUE              
125000*       LA SOLICITA CERRAR                                                
125100        WHEN WST-CTA-USR (WSV-IDX-CTA) NOT = SOL-ID-USR                   
125200           MOVE 'USER_ACCOUNT_UN_MATCH' TO WS-RES-COD-ERR                 
125300*       NO SE PUEDE CERRAR DOS VECES LA MISMA CUENTA                      
125400        WHEN WST-CTA-EDO (WSV-IDX-CTA) = 'UNREGISTERED'                   
125500           MOVE 'ACCOUNT_ALREADY_UNREGISTERED' TO WS-RES-COD-ERR          
125600*       CLOSEZEROBALANCE: SOLO SE ACEPTA CERRAR UNA CUENTA                
125700*       CON SALDO EXACTAMENTE CERO, NI POSITIVO NI NEGATIVO               
125800        WHEN WST-CTA-SDO (WSV-IDX-CTA) NOT = 0                            
125900           MOVE 'BALANCE_NOT_EMPTY' TO WS-RES-COD-ERR                     
126000        WHEN OTHER                                                        
126100           SET VALIDA-OK-SI TO TRUE                                       
126200     END-EVALUATE                                                         
126300*    EL SALDO DEVUELTO EN LA RESPUESTA ES EL QUE TENIA LA CUENTA          
126400*    AL MOMENTO DE LA SOLICITUD, SE RECHACE O NO EL CLOSE                 
126500     IF CTA-HALLADA-SI                                                    
126600        MOVE WST-CTA-SDO (WSV-IDX-CTA) TO WS-RES-SDO                      
126700     END-IF                                                               
126800     IF VALIDA-OK-SI                                                      
126900        PERFORM 2201-CERRAR-CTA                                           
127000        MOVE 'S' TO WS-RES-RESULT                                         
127100        ADD 1 TO WSV-CLOSE-OK                                             
127200     ELSE                                                                 
127300        MOVE 'F' TO WS-RES-RESULT                                         
127400        ADD 1 TO WSV-CLOSE-NO                                             
127500     END-IF                                                               
127600     PERFORM 2800-ESCRIBIR-RESULTADO.                                     
127700*----------------------------------------------------------------*        
127800 2201-CERRAR-CTA.                                                         
127900*    CLOSE NO GENERA MOVIMIENTO EN EL DIARIO - SOLO CAMBIA EL             
128000*    ESTADO Y SELLA LA FECHA DE BAJA CON LA DE LA SOLICITUD               
128100*    LA CUENTA YA PASO LA REGLA BALANCE_NOT_EMPTY, EL SALDO               
128200*    QUEDA EN CERO Y NO SE TOCA AQUI                                      
128300     MOVE 'UNREGISTERED' TO WST-CTA-EDO (WSV-IDX-CTA)                     
128400     MOVE SOL-FEC-HORA   TO WST-CTA-BAJA (WSV-IDX-CTA).                   
128500*----------------------------------------------------------------*        
128600*===========================*                                             
128700 2300-PROCESA-LISTAR-CUENTAS.                                     377221  
128800*===========================*                                             
128900*    SERVICIO LIST: UNA RESPUESTA SATISFACTORIA POR CADA CUENTA           
129000*    DEL USUARIO (ABIERTA O CERRADA), O UNA SOLA RESPUESTA                
129100*    RECHAZADA SI EL USUARIO NO EXISTE - NO HAY UN LIMITE DE              
129200*    CUENTAS A LISTAR DISTINTO DEL TOPE DE 2100                           
129300     PERFORM 2050-BUSCAR-USR                                              
129400     IF NOT USR-HALLADO-SI                                                
129500*       USUARIO INEXISTENTE: UNA SOLA RESPUESTA RECHAZADA, SIN            
129600*       CUENTA NI SALDO, Y SE SALTA POR COMPLETO EL PERFORM               
129700*       VARYING DE ABAJO - NO HAY NADA QUE LISTAR                         
129800        INITIALIZE WS-RESPUESTA                                           
129900        MOVE SOL-ACCION TO WS-RES-ACCION                                  
130000        MOVE 'F' TO WS-RES-RESULT                                         
130100        MOVE 'USER_NOT_FOUND' TO WS-RES-COD-ERR                           
130200        PERFORM 2800-ESCRIBIR-RESULTADO                                   
130300     ELSE                                                                 
130400*       RECORRE TODA LA TABLA DE CUENTAS UNA VEZ, DELEGANDO EN            
130500*       2301 LA DECISION DE SI CADA RENGLON ES DEL USUARIO                
130600        MOVE 0 TO WSV-IDX-CTA                                             
130700        PERFORM 2301-LISTAR-CTA-USR                                       
130800           VARYING WSV-IDX-CTA FROM 1 BY 1                                
130900           UNTIL WSV-IDX-CTA > WST-CTA-CNT                                
131000     END-IF.                                                              
131100*----------------------------------------------------------------*        
131200 2301-LISTAR-CTA-USR.                                                     
131300*    SE ARMA Y GRABA UNA RESPUESTA POR CADA CUENTA QUE LE                 
131400*    PERTENEZCA AL USUARIO, SIN IMPORTAR SU ESTADO ACTUAL                 
131500     IF WST-CTA-USR (WSV-IDX-CTA) = SOL-ID-USR                            
131600        INITIALIZE WS-RESPUESTA                                           
131700        MOVE SOL-ACCION TO WS-RES-ACCION                                  
131800        MOVE WST-CTA-NUM (WSV-IDX-CTA) TO WS-RES-CTA                      
131900*       UNA CUENTA LISTADA SIEMPRE ES 'S', LIST NO RECHAZA                
132000*       CUENTAS INDIVIDUALES, SOLO AL USUARIO COMPLETO                    
132100        MOVE 'S' TO WS-RES-RESULT                                         
132200        MOVE WST-CTA-SDO (WSV-IDX-CTA) TO WS-RES-SDO                      
132300        PERFORM 2800-ESCRIBIR-RESULTADO                                   
132400     END-IF.                                                              
132500*----------------------------------------------------------------*        
132600*======================*                                                  
132700 2400-PROCESA-USO-SALDO.                                                  
132800*======================*                                                  
132900*    SERVICIO USE: DEBITA SOL-MONTO DE LA CUENTA, SI EXISTE, LE           
133000*    PERTENECE AL USUARIO, NO ESTA DADA DE BAJA Y TIENE SALDO             
133100*    SUFICIENTE - LA VALIDACION DE SALDO SE REPITE EN 2420                
133200*    COMO SEGUNDA LINEA DE DEFENSA, IGUAL QUE EN CANCEL/2520              
133300     INITIALIZE WS-RESPUESTA                                              
133400     MOVE SOL-ACCION     TO WS-RES-ACCION                                 
133500     MOVE SOL-CTA-NUMERO TO WS-RES-CTA                                    
133600     MOVE SOL-MONTO      TO WS-RES-MTO                                    
133700     MOVE 0 TO WS-VALIDA-OK                                               
133800     PERFORM 2050-BUSCAR-USR                                              
133900     PERFORM 2060-BUSCAR-CTA                                              
134000     EVALUATE TRUE                                                        
134100        WHEN NOT USR-HALLADO-SI                                           
134200           MOVE 'USER_NOT_FOUND' TO WS-RES-COD-ERR                        
134300        WHEN NOT CTA-HALLADA-SI                                           
134400           MOVE 'ACCOUNT_NOT_FOUND' TO WS-RES-COD-ERR                     
134500        WHEN WST-CTA-USR (WSV-IDX-CTA) NOT = SOL-ID-USR                   
134600           MOVE 'USER_ACCOUNT_UN_MATCH' TO WS-RES-COD-ERR                 
134700        WHEN WST-CTA-EDO (WSV-IDX-CTA) = 'UNREGISTERED'                   
134800           MOVE 'ACCOUNT_ALREADY_UNREGISTERED' TO WS-RES-COD-ERR          
134900*       USEBALANCE: PRIMERA LINEA DE DEFENSA, SE REPITE LA                
135000*       MISMA COMPARACION EN 2420-REGLA-USO-SALDO ANTES DE                
135100*       TOCAR EL SALDO REALMENTE                                          
135200        WHEN SOL-MONTO > WST-CTA-SDO (WSV-IDX-CTA)                        
135300           MOVE 'AMOUNT_EXCEED_BALANCE' TO WS-RES-COD-ERR                 
135400        WHEN OTHER                                                        
135500           SET VALIDA-OK-SI TO TRUE                                       
135600     END-EVALUATE                                                         
135700     IF VALIDA-OK-SI                                                      
135800        MOVE 'USE' TO WSV-TIPO-MOV                                        
135900        PERFORM 2420-REGLA-USO-SALDO                                      
136000        PERFORM 2810-GENERAR-MOV-ID                                       
136100        PERFORM 2401-GRABAR-MOV-USO-OK                                    
136200        MOVE 'S' TO WS-RES-RESULT                                         
136300        MOVE WST-CTA-SDO (WSV-IDX-CTA) TO WS-RES-SDO                      
136400        ADD 1 TO WSV-USE-OK                                               
136500     ELSE                                                                 
136600        MOVE 'F' TO WS-RES-RESULT                                         
136700*       UN USE RECHAZADO SOLO DEJA MOVIMIENTO FALLIDO SI LA               
136800*       CUENTA EXISTIA - SI NI LA CUENTA SE ENCONTRO, NO HAY              
136900*       CUENTA CONTRA LA CUAL ANOTAR EL INTENTO                           
137000        IF CTA-HALLADA-SI                                                 
137100           MOVE WST-CTA-SDO (WSV-IDX-CTA) TO WS-RES-SDO                   
137200           MOVE 'USE' TO WSV-TIPO-MOV                                     
137300           PERFORM 2810-GENERAR-MOV-ID                                    
137400           PERFORM 2430-GRABAR-MOV-FALLIDO                                
137500        END-IF                                                            
137600        ADD 1 TO WSV-USE-NO                                               
137700     END-IF                                                               
137800     PERFORM 2800-ESCRIBIR-RESULTADO.                                     
137900*----------------------------------------------------------------*        
138000 2401-GRABAR-MOV-USO-OK.                                                  
138100*    MOVIMIENTO SATISFACTORIO DE USE: SALDO-POST YA REFLEJA EL            
138200*    DEBITO, PORQUE 2420 YA CORRIO ANTES DE LLAMAR ESTE PARRAFO           
138300     ADD 1 TO WST-MOV-CNT                                                 
138400     IF WST-MOV-CNT > 20000                                               
138500        MOVE '2401-GRABAR-MOV-USO-OK' TO WSV-RUTINA                       
138600        MOVE 'TABLA MOV LLENA' TO WSV-ACCION                              
138700        PERFORM 9000-ERROR-PGM                                            
138800     END-IF                                                               
138900*    TRX-ID ARMADO EN 2810-GENERAR-MOV-ID                                 
139000*    TRX-ID DEL MOVIMIENTO, UNICO DENTRO DE LA CORRIDA                    
139100     MOVE WS-RES-MOV-ID    TO WST-MOV-ID  (WST-MOV-CNT)                   
139200*    TIPO FIJO 'USE', ESTE PARRAFO SOLO GRABA USE SATISFACTORIOS          
139300     MOVE 'USE'             TO WST-MOV-TIP (WST-MOV-CNT)                  
139400*    RESULTADO FIJO 'S', EL RAMO FALLIDO VA POR 2430 EN SU LUGAR          
139500     MOVE 'S'                TO WST-MOV-RES (WST-MOV-CNT)                 
139600*    CUENTA AFECTADA, TAL COMO VINO EN LA SOLICITUD                       
139700     MOVE SOL-CTA-NUMERO     TO WST-MOV-CTA (WST-MOV-CNT)                 
139800*    MONTO DEBITADO, IGUAL AL SOLICITADO PORQUE EL USE ES TOTAL           
139900     MOVE SOL-MONTO           TO WST-MOV-MTO (WST-MOV-CNT)                
140000*    SALDO YA DEBITADO POR 2420-REGLA-USO-SALDO                           
140100     MOVE WST-CTA-SDO (WSV-IDX-CTA) TO WST-MOV-SDO (WST-MOV-CNT)          
140200*    FECHA Y HORA DE LA SOLICITUD, NO LA FECHA DEL SISTEMA                
140300     MOVE SOL-FEC-HORA       TO WST-MOV-FEC (WST-MOV-CNT)                 
140400     ADD SOL-MONTO TO WSV-MTO-USO-TOT.                                    
140500*----------------------------------------------------------------*        
140600 2420-REGLA-USO-SALDO.                                                    
140700*    REGLA DE NEGOCIO USEBALANCE: SI EL MONTO EXCEDE EL SALDO SE          
140800*    RECHAZA SIN TOCAR EL SALDO; SI NO, SE DEBITA - ESTA MISMA            
140900*    COMPARACION YA SE HIZO EN EL EVALUATE DE 2400, SE REPITE             
141000*    AQUI COMO SEGUNDA LINEA DE DEFENSA ANTES DE TOCAR EL SALDO           
141100     IF SOL-MONTO > WST-CTA-SDO (WSV-IDX-CTA)                             
141200        MOVE 'AMOUNT_EXCEED_BALANCE' TO WS-RES-COD-ERR                    
141300     ELSE                                                                 
141400        SUBTRACT SOL-MONTO FROM WST-CTA-SDO (WSV-IDX-CTA)                 
141500     END-IF.                                                              
141600*----------------------------------------------------------------*        
141700 2430-GRABAR-MOV-FALLIDO.                                                 
141800*    MOVIMIENTO RECHAZADO, COMPARTIDO ENTRE USE Y CANCEL - EL             
141900*    TIPO DE MOVIMIENTO VIENE EN WSV-TIPO-MOV PORQUE ESTE                 
142000*    PARRAFO NO RECIBE PARAMETROS EN ESTE ESTILO DE PROGRAMA;             
142100*    EL SALDO GRABADO ES EL QUE TENIA LA CUENTA, SIN CAMBIO               
142200     ADD 1 TO WST-MOV-CNT                                                 
142300     IF WST-MOV-CNT > 20000                                               
142400        MOVE '2430-GRABAR-MOV-FALLIDO' TO WSV-RUTINA                      
142500        MOVE 'TABLA MOV LLENA' TO WSV-ACCION                              
142600        PERFORM 9000-ERROR-PGM                                            
142700     END-IF                                                               
142800*    TRX-ID DEL INTENTO FALLIDO, TAMBIEN UNICO EN LA CORRIDA              
142900     MOVE WS-RES-MOV-ID    TO WST-MOV-ID  (WST-MOV-CNT)                   
143000*    USE O CANCEL, SEGUN QUIEN LLAMO ESTE PARRAFO COMPARTIDO              
143100     MOVE WSV-TIPO-MOV       TO WST-MOV-TIP (WST-MOV-CNT)                 
143200*    RESULTADO FIJO 'F', ESTE PARRAFO SOLO GRABA RECHAZOS                 
143300     MOVE 'F'                TO WST-MOV-RES (WST-MOV-CNT)                 
143400*    CUENTA CONTRA LA QUE SE INTENTO EL MOVIMIENTO                        
143500     MOVE SOL-CTA-NUMERO     TO WST-MOV-CTA (WST-MOV-CNT)                 
143600*    MONTO SOLICITADO, AUNQUE NUNCA SE APLICO A LA CUENTA                 
143700     MOVE SOL-MONTO           TO WST-MOV-MTO (WST-MOV-CNT)                
143800*    SALDO SIN CAMBIO, EL RECHAZO NUNCA LLEGO A TOCARLO                   
143900     MOVE WST-CTA-SDO (WSV-IDX-CTA) TO WST-MOV-SDO (WST-MOV-CNT)          
144000*    FECHA Y HORA DE LA SOLICITUD RECHAZADA                               
144100     MOVE SOL-FEC-HORA       TO WST-MOV-FEC (WST-MOV-CNT).                
144200*----------------------------------------------------------------*        
144300*========================*                                                
144400 2500-PROCESA-ANULA-SALDO.                                        804217  
144500*========================*                                                
144600*    SERVICIO CANCEL: ACREDITA SOL-MONTO A LA CUENTA, ANULANDO            
144700*    UN MOVIMIENTO DE USE ANTERIOR, SI EL MOVIMIENTO EXISTE, LA           
144800*    CUENTA EXISTE Y COINCIDE, EL MONTO ES EXACTAMENTE IGUAL AL           
144900*    DEL MOVIMIENTO ORIGINAL (NO SE PERMITE ANULACION PARCIAL,    804217  
145000*    VER CANCEL_MUST_FULLY), EL MOVIMIENTO NO TIENE MAS DE UN     804217  
145100*    ANIO DE ANTIGUEDAD, Y EL MONTO SOLICITADO NO ES NEGATIVO     905514  
145200     INITIALIZE WS-RESPUESTA                                              
145300     MOVE SOL-ACCION     TO WS-RES-ACCION                                 
145400     MOVE SOL-CTA-NUMERO TO WS-RES-CTA                                    
145500     MOVE SOL-MONTO      TO WS-RES-MTO                                    
145600     MOVE SOL-MOV-ID     TO WS-RES-MOV-ID                                 
145700     MOVE 0 TO WS-VALIDA-OK                                               
145800     PERFORM 2070-BUSCAR-MOV                                              
145900     PERFORM 2060-BUSCAR-CTA                                              
146000*    EL LIMITE DE UN ANIO SOLO TIENE SENTIDO CALCULARLO SI EL             
146100*    MOVIMIENTO ORIGINAL EXISTE - SI NO, NO HAY FECHA CONTRA              
146200*    LA CUAL COMPARAR                                                     
146300     IF MOV-HALLADO-SI                                                    
146400        PERFORM 2510-CALCULAR-LIMITE-ANULA                                
146500     END-IF                                                               
146600*    CADENA DE VALIDACION EN EL ORDEN EXACTO DE LA REGLA DE               
146700*    NEGOCIO: MOVIMIENTO, CUENTA, COINCIDENCIA CUENTA/MOVIMIENTO,         
146800*    MONTO COMPLETO, ANTIGUEDAD, Y FINALMENTE MONTO NO NEGATIVO   905514  
146900     EVALUATE TRUE                                                        
147000        WHEN NOT MOV-HALLADO-SI                                           
147100           MOVE 'TRANSACTION_NOT_FOUND' TO WS-RES-COD-ERR                 
147200        WHEN NOT CTA-HALLADA-SI                                           
147300           MOVE 'ACCOUNT_NOT_FOUND' TO WS-RES-COD-ERR                     
147400        WHEN WST-MOV-CTA (WSV-IDX-MOV) NOT = SOL-CTA-NUMERO               
147500           MOVE 'TRANSACTION_ACCOUNT_UN_MATCH' TO WS-RES-COD-ERR          
147600        WHEN SOL-MONTO NOT = WST-MOV-MTO (WSV-IDX-MOV)                    
147700           MOVE 'CANCEL_MUST_FULLY' TO WS-RES-COD-ERR                     
147800        WHEN WST-MOV-FEC-A (WSV-IDX-MOV) < WSV-LIM-ANULA                  
147900           MOVE 'TOO_OLD_ORDER_TO_CANCEL' TO WS-RES-COD-ERR               
148000        WHEN SOL-MONTO < 0                                                
148100*          905514 NRAMOS - SIN ESTA VALIDACION, UN MONTO                  
148200*          NEGATIVO EN LA SOLICITUD DE ANULACION TERMINABA                
148300*          RESTANDO SALDO EN VEZ DE ACREDITARLO                           
148400           MOVE 'INVALID_REQUEST' TO WS-RES-COD-ERR                       
148500        WHEN OTHER                                                        
148600           SET VALIDA-OK-SI TO TRUE                                       
148700     END-EVALUATE                                                         
148800     IF VALIDA-OK-SI                                                      
148900        PERFORM 2520-REGLA-ANULA-SALDO                                    
149000        MOVE 'CANCEL' TO WSV-TIPO-MOV                                     
149100        PERFORM 2810-GENERAR-MOV-ID                                       
149200        PERFORM 2501-GRABAR-MOV-ANULA-OK                                  
149300        MOVE 'S' TO WS-RES-RESULT                                         
149400        MOVE WST-CTA-SDO (WSV-IDX-CTA) TO WS-RES-SDO                      
149500        ADD 1 TO WSV-CANCEL-OK                                            
149600     ELSE                                                                 
149700        MOVE 'F' TO WS-RES-RESULT                                         
149800*       UN CANCEL RECHAZADO SOLO DEJA MOVIMIENTO FALLIDO SI LA            
149900*       CUENTA EXISTIA, IGUAL CRITERIO QUE EN USE                         
150000        IF CTA-HALLADA-SI                                                 
150100           MOVE WST-CTA-SDO (WSV-IDX-CTA) TO WS-RES-SDO                   
150200           MOVE 'CANCEL' TO WSV-TIPO-MOV                                  
150300           PERFORM 2810-GENERAR-MOV-ID                                    
150400           PERFORM 2430-GRABAR-MOV-FALLIDO                                
150500        END-IF                                                            
150600        ADD 1 TO WSV-CANCEL-NO                                            
150700     END-IF                                                               
150800     PERFORM 2800-ESCRIBIR-RESULTADO.                                     
150900*----------------------------------------------------------------*        
151000 2501-GRABAR-MOV-ANULA-OK.                                        804217  
151100*    MOVIMIENTO SATISFACTORIO DE CANCEL: SALDO-POST YA REFLEJA            
151200*    EL CREDITO, PORQUE 2520 YA CORRIO ANTES DE LLAMAR ESTE               
151300*    PARRAFO - MISMO ORDEN QUE 2401-GRABAR-MOV-USO-OK                     
151400     ADD 1 TO WST-MOV-CNT                                                 
151500     IF WST-MOV-CNT > 20000                                               
151600        MOVE '2501-GRABAR-MOV-ANULA-OK' TO WSV-RUTINA                     
151700        MOVE 'TABLA MOV LLENA' TO WSV-ACCION                              
151800        PERFORM 9000-ERROR-PGM                                            
151900     END-IF                                                               
152000*    ESTE ES UN MOV-ID NUEVO, DISTINTO DEL SOL-MOV-ID QUE SE ANULA        
152100     MOVE WS-RES-MOV-ID    TO WST-MOV-ID  (WST-MOV-CNT)                   
152200*    TIPO FIJO 'CANCEL', DISTINGUE ESTE RENGLON DEL USE ORIGINAL          
152300     MOVE 'CANCEL'           TO WST-MOV-TIP (WST-MOV-CNT)                 
152400     MOVE 'S'                TO WST-MOV-RES (WST-MOV-CNT)                 
152500     MOVE SOL-CTA-NUMERO     TO WST-MOV-CTA (WST-MOV-CNT)                 
152600*    MONTO ACREDITADO, SIEMPRE IGUAL AL DEL USE QUE SE ANULA              
152700     MOVE SOL-MONTO           TO WST-MOV-MTO (WST-MOV-CNT)                
152800*    SALDO YA ACREDITADO POR 2520-REGLA-ANULA-SALDO                       
152900     MOVE WST-CTA-SDO (WSV-IDX-CTA) TO WST-MOV-SDO (WST-MOV-CNT)          
153000     MOVE SOL-FEC-HORA       TO WST-MOV-FEC (WST-MOV-CNT)                 
153100     ADD SOL-MONTO TO WSV-MTO-ANULA-TOT.                                  
153200*----------------------------------------------------------------*        
153300 2510-CALCULAR-LIMITE-ANULA.                                      804217  
153400*    LIMITE = FECHA DEL MOVIMIENTO ORIGINAL MENOS UN ANIO         804217  
153500*    CALENDARIO, SIN USAR FUNCIONES INTRINSECAS - SE TOMA EL      804217  
153600*    ANIO POR REFERENCE MODIFICATION, SE LE RESTA 1, Y SE         804217  
153700*    REARMA LA FECHA CON EL MISMO MES/DIA ORIGINAL                804217  
153800     MOVE SOL-FEC-R (1:4) TO WSV-ANIO-TEMP                                
153900     SUBTRACT 1 FROM WSV-ANIO-TEMP                                        
154000     MOVE WSV-ANIO-TEMP    TO WSV-LIM-ANULA (1:4)                         
154100     MOVE SOL-FEC-R (5:4)  TO WSV-LIM-ANULA (5:4).                        
154200*----------------------------------------------------------------*        
154300 2520-REGLA-ANULA-SALDO.                                                  
154400*    REGLA DE NEGOCIO CANCELBALANCE: UN MONTO NEGATIVO SE         905514  
154500*    RECHAZA SIN TOCAR EL SALDO (EL EVALUATE DE 2500 YA LO        905514  
154600*    DESCARTA ANTES DE LLEGAR AQUI, ESTA ES LA SEGUNDA LINEA      905514  
154700*    DE DEFENSA, IGUAL QUE 2420-REGLA-USO-SALDO); EN CUALQUIER    905514  
154800*    OTRO CASO EL MONTO SE ACREDITA AL SALDO DE LA CUENTA                 
154900     IF SOL-MONTO < 0                                                     
155000        MOVE 'INVALID_REQUEST' TO WS-RES-COD-ERR                          
155100     ELSE                                                                 
155200        ADD SOL-MONTO TO WST-CTA-SDO (WSV-IDX-CTA)                        
155300     END-IF.                                                              
155400*----------------------------------------------------------------*        
155500*==========================*                                              
155600 2600-PROCESA-CONSULTA-MOV.                                       233117  
155700*==========================*                                              
155800*    SERVICIO QUERY: DEVUELVE LOS DATOS DEL MOVIMIENTO SOLICITADO         
155900*    TAL COMO QUEDARON GRABADOS, SIN VALIDAR CUENTA NI USUARIO -          
156000*    QUERY NO ES UNA OPERACION SOBRE SALDO, ES SOLO UNA CONSULTA          
156100     INITIALIZE WS-RESPUESTA                                              
156200     PERFORM 2070-BUSCAR-MOV                                              
156300     IF MOV-HALLADO-SI                                                    
156400*       ACCION REAL DEL MOVIMIENTO ENCONTRADO (USE O CANCEL),             
156500*       NO LA LITERAL 'QUERY' DE LA SOLICITUD                             
156600        MOVE WST-MOV-TIP (WSV-IDX-MOV) TO WS-RES-ACCION                   
156700*       RESULTADO QUE TUVO EL MOVIMIENTO ORIGINAL AL GRABARSE             
156800        MOVE WST-MOV-RES (WSV-IDX-MOV) TO WS-RES-RESULT                   
156900*       CUENTA CONTRA LA QUE SE HIZO EL MOVIMIENTO ORIGINAL               
157000        MOVE WST-MOV-CTA (WSV-IDX-MOV) TO WS-RES-CTA                      
157100*       MONTO ORIGINAL DEL MOVIMIENTO, NO UN MONTO NUEVO                  
157200        MOVE WST-MOV-MTO (WSV-IDX-MOV) TO WS-RES-MTO                      
157300*       SALDO QUE QUEDO DESPUES DE ESE MOVIMIENTO, NO EL ACTUAL           
157400        MOVE WST-MOV-SDO (WSV-IDX-MOV) TO WS-RES-SDO                      
157500        MOVE WST-MOV-ID  (WSV-IDX-MOV) TO WS-RES-MOV-ID                   
157600        ADD 1 TO WSV-QUERY-OK                                             
157700     ELSE                                                                 
157800*       NO SE ENCONTRO EL MOVIMIENTO; SE DEVUELVE LA ACCION               
157900*       SOLICITADA (QUERY) PORQUE NO HAY UN MOV-TIPO QUE COPIAR           
158000        MOVE SOL-ACCION TO WS-RES-ACCION                                  
158100        MOVE 'F' TO WS-RES-RESULT                                         
158200        MOVE 'TRANSACTION_NOT_FOUND' TO WS-RES-COD-ERR                    
158300        ADD 1 TO WSV-QUERY-NO                                             
158400     END-IF                                                               
158500     PERFORM 2800-ESCRIBIR-RESULTADO.                                     
158600*----------------------------------------------------------------*        
158700*==========================*                                              
158800 2800-ESCRIBIR-RESULTADO.                                         542098  
158900*==========================*                                              
159000*    TRASLADA EL AREA DE TRABAJO WS-RESPUESTA AL LAYOUT DE                
159100*    RESFILE Y LA GRABA; TODA SOLICITUD, SATISFACTORIA O NO,              
159200*    GENERA EXACTAMENTE UNA RESPUESTA EN ESTE ARCHIVO                     
159300*    ACCION PROCESADA, ECO DE SOL-ACCION                                  
159400     MOVE WS-RES-ACCION  TO RES-ACCION                                    
159500*    CUENTA INVOLUCRADA, VACIA SI LA SOLICITUD NI LLEGO A UNA CTA         
159600     MOVE WS-RES-CTA      TO RES-CTA-NUMERO                               
159700*    S SATISFACTORIO O F FALLIDO                                          
159800     MOVE WS-RES-RESULT    TO RES-RESULT                                  
159900*    ESPACIOS SI EL RESULTADO FUE S, CODIGO DE REGLA SI FUE F             
160000     MOVE WS-RES-COD-ERR    TO RES-COD-ERROR                              
160100*    MONTO DE LA SOLICITUD, TAL COMO VINO EN SOL-MONTO                    
160200     MOVE WS-RES-MTO         TO RES-MONTO                                 
160300*    SALDO DE LA CUENTA DESPUES DE PROCESAR, SE SE PUDO DETERMINAR        
160400     MOVE WS-RES-SDO          TO RES-SALDO                                
160500*    MOV-ID CREADO (USE/CANCEL) O CONSULTADO (QUERY), SI APLICA           
160600     MOVE WS-RES-MOV-ID        TO RES-MOV-ID                              
160700     WRITE RES-REGISTRO                                                   
160800     IF FS-RESFILE NOT = '00'                                             
160900        MOVE '2800-ESCRIBIR-RESULTADO' TO WSV-RUTINA                      
161000        MOVE 'WRITE RESFILE' TO WSV-ACCION                                
161100        MOVE FS-RESFILE TO WSV-FSTATUS                                    
161200        PERFORM 9000-ERROR-PGM                                            
161300     END-IF                                                               
161400     ADD 1 TO WSV-CONT-RESFILE                                            
161500*    020711 PROVO - CUALQUIER RESPUESTA RECHAZADA PRENDE EL               
161600*    SWITCH QUE CONTROLA EL RETURN-CODE DE FIN DE LOTE                    
161700     IF WS-RES-RESULT = 'F'                                               
161800        MOVE 1 TO WS77-SW-HUBO-RECHAZOS                                   
161900     END-IF                                                               
162000     PERFORM 2801-IMPRIMIR-DETALLE.                                       
162100*----------------------------------------------------------------*        
162200 2801-IMPRIMIR-DETALLE.                                                   
162300*    UNA LINEA DE DETALLE EN RPTFILE POR CADA RESPUESTA GRABADA,          
162400*    EN EL MISMO ORDEN DE LLEGADA DE LAS SOLICITUDES                      
162500*    MISMOS SIETE CAMPOS DE RES-REGISTRO, AHORA EDITADOS PARA EL          
162600*    RENGLON DE DETALLE - DET-MONTO/DET-SALDO LLEVAN SIGNO EDITADO        
162700*    LOS SIETE CAMPOS SE COPIAN EN EL MISMO ORDEN QUE 2800 LOS            
162800*    MOVIO A RES-REGISTRO, ASI EL RENGLON DE DETALLE Y EL                 
162900*    REGISTRO DE RESFILE SIEMPRE COINCIDEN PARA LA MISMA SOLICITUD        
163000     MOVE WS-RES-ACCION  TO DET-ACCION                                    
163100     MOVE WS-RES-CTA      TO DET-CTA                                      
163200     MOVE WS-RES-RESULT    TO DET-RESULT                                  
163300     MOVE WS-RES-COD-ERR    TO DET-COD-ERROR                              
163400     MOVE WS-RES-MTO         TO DET-MONTO                                 
163500     MOVE WS-RES-SDO          TO DET-SALDO                                
163600     MOVE WS-DET-LINEA TO RPT-LINEA                                       
163700     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
163800     IF FS-RPTFILE NOT = '00'                                             
163900        MOVE '2801-IMPRIMIR-DETALLE' TO WSV-RUTINA                        
164000        MOVE 'WRITE RPTFILE' TO WSV-ACCION                                
164100        MOVE FS-RPTFILE TO WSV-FSTATUS                                    
164200        PERFORM 9000-ERROR-PGM                                            
164300     END-IF.                                                              
164400*----------------------------------------------------------------*        
164500*=====================*                                                   
164600*TRX**************************************************************        
164700*TRX* FORMATO DEL TRX-ID (WS-RES-MOV-ID, WST-MOV-ID) - 20        *        
164800*TRX* POSICIONES, SIN SEPARADORES, ARMADO UNA SOLA VEZ POR       *        
164900*TRX* MOVIMIENTO EN ESTE PARRAFO:                                *        
165000*TRX**  POS 01-08  AAAAMMDD DE WSV-FEC-SISTEMA (FECHA DE CORRIDA)*        
165100*TRX**  POS 09-14  HHMMSS  DE WSV-HOR-SISTEMA (HORA DE CORRIDA)  *        
165200*TRX**  POS 15-20  SECUENCIAL WSV-SEC-MOV, NUNCA SE REINICIA     *        
165300*TRX**              DENTRO DE LA CORRIDA                         *        
165400*TRX*  NO ES LA FECHA/HORA DE LA SOLICITUD (SOL-FEC-HORA), ES    *        
165500*TRX*  LA FECHA/HORA EN QUE CORRIO EL LOTE - DOS SOLICITUDES     *        
165600*TRX*  DEL MISMO INSTANTE QUEDAN CON TRX-ID DISTINTO POR EL      *        
165700*TRX*  SECUENCIAL                                                *        
165800*TRX**************************************************************        
165900*=====================*                                                   
166000 2810-GENERAR-MOV-ID.                                             668810  
166100*=====================*                                                   
166200*    668810 LVEGA - EL TRX-ID SE ARMA CON FECHA(8)+HORA(6) DE             
166300*    CORRIDA MAS UN SECUENCIAL DE 6 DIGITOS, PARA QUE SEA UNICO           
166400*    DENTRO DE LA CORRIDA SIN DEPENDER DE UN GENERADOR EXTERNO            
166500*    EL SECUENCIAL ARRANCA EN 1 AL INICIAR EL PROGRAMA Y NUNCA            
166600*    SE REINICIA DENTRO DE LA CORRIDA, NI SIQUIERA ENTRE USE Y            
166700*    CANCEL - POSICIONES 15-20 DEL TRX-ID                                 
166800     ADD 1 TO WSV-SEC-MOV                                                 
166900     MOVE WSV-SEC-MOV TO WSV-SEC-MOV-ED                                   
167000     MOVE SPACES TO WS-RES-MOV-ID                                         
167100*    POSICIONES 1-8, FECHA DE CORRIDA TOMADA EN 1015                      
167200     MOVE WSV-FEC-SISTEMA TO WS-RES-MOV-ID (1:8)                          
167300*    POSICIONES 9-14, HORA DE CORRIDA TOMADA EN 1015                      
167400     MOVE WSV-HOR-SISTEMA TO WS-RES-MOV-ID (9:6)                          
167500     MOVE WSV-SEC-MOV-ED  TO WS-RES-MOV-ID (15:6).                        
167600*----------------------------------------------------------------*        
167700*========================*                                                
167800 2900-SOLICITUD-INVALIDA.                                                 
167900*========================*                                                
168000*    SOL-ACCION NO COINCIDE CON NINGUNA DE LAS SEIS CONSTANTES            
168100*    WSC-ACC-*; NO SE BUSCA USUARIO, CUENTA NI MOVIMIENTO PORQUE          
168200*    NO HAY SERVICIO AL CUAL APLICARLOS                                   
168300     INITIALIZE WS-RESPUESTA                                              
168400     MOVE SOL-ACCION TO WS-RES-ACCION                                     
168500     MOVE 'F' TO WS-RES-RESULT                                            
168600     MOVE 'INVALID_REQUEST' TO WS-RES-COD-ERR                             
168700     PERFORM 2800-ESCRIBIR-RESULTADO.                                     
168800*----------------------------------------------------------------*        
168900*====================*                                                    
169000 3000-FIN-PROGRAMA.                                                       
169100*====================*                                                    
169200*    CIERRE DEL LOTE: SE REGRABAN LOS MAESTROS DE CUENTAS Y               
169300*    MOVIMIENTOS CON LAS CUENTAS/MOVIMIENTOS NUEVOS YA ANEXADOS           
169400*    A LAS TABLAS EN MEMORIA, SE IMPRIMEN LOS TOTALES DE                  
169500*    CONTROL, SE CIERRAN LOS 8 ARCHIVOS Y SE DEJA UN RESUMEN EN           
169600*    CONSOLA - EL RETURN-CODE LE AVISA AL SCHEDULER SI HUBO               
169700*    ALGUNA SOLICITUD RECHAZADA EN LA CORRIDA                     020711  
169800     PERFORM 3010-GRABAR-CTA-MAESTRO                                      
169900     PERFORM 3020-GRABAR-MOV-MAESTRO                                      
170000     PERFORM 3030-IMPRIMIR-TOTALES                                        
170100     PERFORM 3040-CERRAR-ARCHIVOS                                         
170200     PERFORM 3045-MOSTRAR-RESUMEN                                         
170300     IF WS77-HUBO-RECHAZOS-SI                                             
170400        MOVE 4 TO RETURN-CODE                                             
170500     ELSE                                                                 
170600        MOVE WSC-CERO TO RETURN-CODE                                      
170700     END-IF                                                               
170800     STOP RUN.                                                            
170900*----------------------------------------------------------------*        
171000 3010-GRABAR-CTA-MAESTRO.                                                 
171100*    REGRABA TODA LA TABLA DE CUENTAS, INCLUYENDO LAS QUE NO              
171200*    CAMBIARON EN ESTA CORRIDA - ACCTFILE-OUT REEMPLAZA POR               
171300*    COMPLETO AL ACCTFILE DE ENTRADA PARA LA PROXIMA CORRIDA              
171400     MOVE 0 TO WSV-IDX-CTA                                                
171500     PERFORM 3011-ESCRIBIR-CTA                                            
171600        VARYING WSV-IDX-CTA FROM 1 BY 1                                   
171700        UNTIL WSV-IDX-CTA > WST-CTA-CNT.                                  
171800*----------------------------------------------------------------*        
171900 3011-ESCRIBIR-CTA.                                                       
172000*    LOS CAMPOS RESERVADOS DEL LAYOUT DE ACCTFILE-OUT (SUCURSAL,          
172100*    TIPO DE CUENTA, ETC.) SE QUEDAN EN BLANCO/CERO PORQUE ESTE           
172200*    MOTOR NO LOS MANEJA - EL LAYOUT SOLO SE AMPLIO POR REQUEST           
172300*    SIST-0214, NINGUNA REGLA DE NEGOCIO LOS USA                          
172400*    NUMERO DE CUENTA, IGUAL SI VIENE DEL MAESTRO O SE ABRIO HOY          
172500     MOVE WST-CTA-NUM  (WSV-IDX-CTA) TO SAL-NUMERO                        
172600*    USUARIO PROPIETARIO DE LA CUENTA                                     
172700     MOVE WST-CTA-USR  (WSV-IDX-CTA) TO SAL-ID-USR                        
172800*    SALDO ACTUAL, YA CON TODOS LOS USE/CANCEL DE ESTA CORRIDA            
172900     MOVE WST-CTA-SDO  (WSV-IDX-CTA) TO SAL-SALDO                         
173000*    IN_USE O UNREGISTERED, SEGUN EL ULTIMO OPEN/CLOSE PROCESADO          
173100     MOVE WST-CTA-EDO  (WSV-IDX-CTA) TO SAL-ESTADO                        
173200*    FECHA-HORA DE ALTA, SIN CAMBIO DESDE QUE SE ABRIO LA CUENTA          
173300     MOVE WST-CTA-ALTA (WSV-IDX-CTA) TO SAL-FEC-ALTA                      
173400*    FECHA-HORA DE BAJA, CERO SI LA CUENTA SIGUE IN_USE                   
173500     MOVE WST-CTA-BAJA (WSV-IDX-CTA) TO SAL-FEC-BAJA                      
173600     WRITE SAL-REGISTRO                                                   
173700     IF FS-ACCTFILOU NOT = '00'                                           
173800        MOVE '3011-ESCRIBIR-CTA' TO WSV-RUTINA                            
173900        MOVE 'WRITE ACCTFILE-OUT' TO WSV-ACCION                           
174000        MOVE FS-ACCTFILOU TO WSV-FSTATUS                                  
174100        PERFORM 9000-ERROR-PGM                                            
174200     END-IF                                                               
174300     ADD 1 TO WSV-CONT-ACCTFILE                                           
174400     IF WST-CTA-EDO (WSV-IDX-CTA) = 'IN_USE'                              
174500        ADD 1 TO WSV-CTAS-EN-USO                                          
174600     END-IF                                                               
174700     ADD WST-CTA-SDO (WSV-IDX-CTA) TO WSV-SALDO-TOTAL.                    
174800*----------------------------------------------------------------*        
174900 3020-GRABAR-MOV-MAESTRO.                                                 
175000*    REGRABA TODO EL DIARIO DE MOVIMIENTOS, INCLUYENDO LOS                
175100*    MOVIMIENTOS GENERADOS EN ESTA MISMA CORRIDA - MOVFILE-OUT            
175200*    REEMPLAZA POR COMPLETO AL MOVFILE DE ENTRADA                         
175300     MOVE 0 TO WSV-IDX-MOV                                                
175400     PERFORM 3021-ESCRIBIR-MOV                                            
175500        VARYING WSV-IDX-MOV FROM 1 BY 1                                   
175600        UNTIL WSV-IDX-MOV > WST-MOV-CNT.                                  
175700*----------------------------------------------------------------*        
175800 3021-ESCRIBIR-MOV.                                                       
175900*    TRX-ID UNICO, ASIGNADO AL GRABAR EL MOVIMIENTO (2810)                
176000     MOVE WST-MOV-ID  (WSV-IDX-MOV) TO MVS-ID                             
176100*    USE O CANCEL                                                         
176200     MOVE WST-MOV-TIP (WSV-IDX-MOV) TO MVS-TIPO                           
176300*    S SATISFACTORIO O F FALLIDO                                          
176400     MOVE WST-MOV-RES (WSV-IDX-MOV) TO MVS-RESULT                         
176500*    CUENTA SOBRE LA QUE SE APLICO EL MOVIMIENTO                          
176600     MOVE WST-MOV-CTA (WSV-IDX-MOV) TO MVS-CTA-NUMERO                     
176700*    MONTO SOLICITADO, SE HAYA APLICADO O NO AL SALDO                     
176800     MOVE WST-MOV-MTO (WSV-IDX-MOV) TO MVS-MONTO                          
176900*    SALDO DESPUES DEL MOVIMIENTO, O SIN CAMBIO SI FUE RECHAZADO          
177000     MOVE WST-MOV-SDO (WSV-IDX-MOV) TO MVS-SALDO-POST                     
177100*    FECHA-HORA EN QUE SE GENERO EL MOVIMIENTO                            
177200     MOVE WST-MOV-FEC (WSV-IDX-MOV) TO MVS-FEC-HORA                       
177300     WRITE MVS-REGISTRO                                                   
177400     IF FS-MOVFILOU NOT = '00'                                            
177500        MOVE '3021-ESCRIBIR-MOV' TO WSV-RUTINA                            
177600        MOVE 'WRITE MOVFILE-OUT' TO WSV-ACCION                            
177700        MOVE FS-MOVFILOU TO WSV-FSTATUS                                   
177800        PERFORM 9000-ERROR-PGM                                            
177900     END-IF                                                               
178000     ADD 1 TO WSV-CONT-MOVFILE.                                           
178100*----------------------------------------------------------------*        
178200*=====================*                                                   
178300 3030-IMPRIMIR-TOTALES.                                           542098  
178400*=====================*                                                   
178500*    542098 LVEGA - UNA LINEA EN BLANCO Y DESPUES UN RENGLON DE           
178600*    TOTALES POR CADA SERVICIO, EN EL MISMO ORDEN QUE SE                  
178700*    DESPACHAN EN 2000-PROCESA-SOLICITUDES                                
178800     PERFORM 3031-LINEA-BLANCO                                            
178900     PERFORM 3032-TOTAL-SOLICITUDES                                       
179000     PERFORM 3033-TOTAL-OPEN                                              
179100     PERFORM 3034-TOTAL-CLOSE                                             
179200     PERFORM 3035-TOTAL-USE                                               
179300     PERFORM 3036-TOTAL-CANCEL                                            
179400     PERFORM 3037-TOTAL-QUERY                                             
179500     PERFORM 3038-TOTAL-CUENTAS-SALDO.                                    
179600*----------------------------------------------------------------*        
179700 3031-LINEA-BLANCO.                                                       
179800     MOVE SPACES TO RPT-LINEA                                             
179900     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
180000     PERFORM 3039-VERIFICAR-RPTFILE.                                      
180100*----------------------------------------------------------------*        
180200 3032-TOTAL-SOLICITUDES.                                                  
180300*    TOTAL DE SOLICITUDES LEIDAS DEL LOTE, DEBE COINCIDIR CON             
180400*    LA SUMA DE TODOS LOS OK+NO POR ACCION MAS LAS INVALIDAS              
180500     MOVE SPACES TO WS-TOT-LINEA                                          
180600     MOVE 'TOTAL DE SOLICITUDES LEIDAS' TO TOT-ETIQUETA                   
180700     MOVE WSV-CONT-SOLFILE TO TOT-VALOR                                   
180800     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
180900     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
181000     PERFORM 3039-VERIFICAR-RPTFILE.                                      
181100*----------------------------------------------------------------*        
181200 3033-TOTAL-OPEN.                                                         
181300*    DOS RENGLONES: SATISFACTORIAS Y RECHAZADAS DE OPEN                   
181400*    PRIMER RENGLON - CUENTAS NUEVAS REALMENTE ABIERTAS EN ESTA           
181500*    CORRIDA, ACUMULADO POR 2100-PROCESA-ALTA-CUENTA                      
181600     MOVE SPACES TO WS-TOT-LINEA                                          
181700     MOVE 'OPEN   - SOLICITUDES SATISFACTORIAS' TO TOT-ETIQUETA           
181800     MOVE WSV-OPEN-OK TO TOT-VALOR                                        
181900     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
182000     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
182100     PERFORM 3039-VERIFICAR-RPTFILE                                       
182200*    SEGUNDO RENGLON - OPEN RECHAZADOS POR USER_NOT_FOUND O               
182300*    MEX_ACCOUNT_PER_USER_10                                              
182400     MOVE SPACES TO WS-TOT-LINEA                                          
182500     MOVE 'OPEN   - SOLICITUDES RECHAZADAS' TO TOT-ETIQUETA               
182600     MOVE WSV-OPEN-NO TO TOT-VALOR                                        
182700     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
182800     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
182900     PERFORM 3039-VERIFICAR-RPTFILE.                                      
183000*----------------------------------------------------------------*        
183100 3034-TOTAL-CLOSE.                                                        
183200*    DOS RENGLONES: SATISFACTORIAS Y RECHAZADAS DE CLOSE                  
183300*    PRIMER RENGLON - CUENTAS CERRADAS REALMENTE EN ESTA CORRIDA          
183400     MOVE SPACES TO WS-TOT-LINEA                                          
183500     MOVE 'CLOSE  - SOLICITUDES SATISFACTORIAS' TO TOT-ETIQUETA           
183600     MOVE WSV-CLOSE-OK TO TOT-VALOR                                       
183700     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
183800     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
183900     PERFORM 3039-VERIFICAR-RPTFILE                                       
184000*    SEGUNDO RENGLON - CLOSE RECHAZADOS POR CUALQUIERA DE LAS             
184100*    CUATRO CAUSALES DEL EVALUATE DE 2200                                 
184200     MOVE SPACES TO WS-TOT-LINEA                                          
184300     MOVE 'CLOSE  - SOLICITUDES RECHAZADAS' TO TOT-ETIQUETA               
184400     MOVE WSV-CLOSE-NO TO TOT-VALOR                                       
184500     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
184600     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
184700     PERFORM 3039-VERIFICAR-RPTFILE.                                      
184800*----------------------------------------------------------------*        
184900 3035-TOTAL-USE.                                                          
185000*    TRES RENGLONES: SATISFACTORIAS, RECHAZADAS Y MONTO TOTAL             
185100*    DEBITADO POR TODOS LOS USE SATISFACTORIOS DE LA CORRIDA              
185200*    PRIMER RENGLON - USE QUE PASARON LA CADENA DE VALIDACION DE          
185300*    2400-PROCESA-USO-SALDO                                               
185400     MOVE SPACES TO WS-TOT-LINEA                                          
185500     MOVE 'USE    - SOLICITUDES SATISFACTORIAS' TO TOT-ETIQUETA           
185600     MOVE WSV-USE-OK TO TOT-VALOR                                         
185700     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
185800     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
185900     PERFORM 3039-VERIFICAR-RPTFILE                                       
186000*    SEGUNDO RENGLON - USE RECHAZADOS, INCLUYE AMOUNT_EXCEED_             
186100*    BALANCE Y LAS DEMAS CAUSALES DEL EVALUATE DE 2400                    
186200     MOVE SPACES TO WS-TOT-LINEA                                          
186300     MOVE 'USE    - SOLICITUDES RECHAZADAS' TO TOT-ETIQUETA               
186400     MOVE WSV-USE-NO TO TOT-VALOR                                         
186500     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
186600     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
186700     PERFORM 3039-VERIFICAR-RPTFILE                                       
186800*    TERCER RENGLON - SUMA DE SOL-MONTO DE TODOS LOS USE                  
186900*    SATISFACTORIOS, ACUMULADA EN 2401-GRABAR-MOV-USO-OK                  
187000     MOVE SPACES TO WS-TOT-LINEA                                          
187100     MOVE 'USE    - MONTO TOTAL DEBITADO' TO TOT-ETIQUETA                 
187200     MOVE WSV-MTO-USO-TOT TO TOT-VALOR                                    
187300     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
187400     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
187500     PERFORM 3039-VERIFICAR-RPTFILE.                                      
187600*----------------------------------------------------------------*        
187700 3036-TOTAL-CANCEL.                                                       
187800*    TRES RENGLONES: SATISFACTORIAS, RECHAZADAS Y MONTO TOTAL             
187900*    ACREDITADO POR TODOS LOS CANCEL SATISFACTORIOS DE LA CORRIDA         
188000*    PRIMER RENGLON - CANCEL QUE PASARON LA CADENA DE VALIDACION          
188100*    DE 2500-PROCESA-ANULA-SALDO                                          
188200     MOVE SPACES TO WS-TOT-LINEA                                          
188300     MOVE 'CANCEL - SOLICITUDES SATISFACTORIAS' TO TOT-ETIQUETA           
188400     MOVE WSV-CANCEL-OK TO TOT-VALOR                                      
188500     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
188600     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
188700     PERFORM 3039-VERIFICAR-RPTFILE                                       
188800*    SEGUNDO RENGLON - CANCEL RECHAZADOS, INCLUYE                 905514  
188900*    TOO_OLD_ORDER_TO_CANCEL Y EL NUEVO INVALID_REQUEST           905514  
189000     MOVE SPACES TO WS-TOT-LINEA                                          
189100     MOVE 'CANCEL - SOLICITUDES RECHAZADAS' TO TOT-ETIQUETA               
189200     MOVE WSV-CANCEL-NO TO TOT-VALOR                                      
189300     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
189400     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
189500     PERFORM 3039-VERIFICAR-RPTFILE                                       
189600*    TERCER RENGLON - SUMA DE SOL-MONTO DE TODOS LOS CANCEL               
189700*    SATISFACTORIOS, ACUMULADA EN 2501-GRABAR-MOV-ANULA-OK                
189800     MOVE SPACES TO WS-TOT-LINEA                                          
189900     MOVE 'CANCEL - MONTO TOTAL ACREDITADO' TO TOT-ETIQUETA               
190000     MOVE WSV-MTO-ANULA-TOT TO TOT-VALOR                                  
190100     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
190200     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
190300     PERFORM 3039-VERIFICAR-RPTFILE.                                      
190400*----------------------------------------------------------------*        
190500 3037-TOTAL-QUERY.                                                        
190600*    DOS RENGLONES: SATISFACTORIAS Y RECHAZADAS DE QUERY          233117  
190700*    PRIMER RENGLON - QUERY QUE ENCONTRARON EL MOVIMIENTO                 
190800     MOVE SPACES TO WS-TOT-LINEA                                          
190900     MOVE 'QUERY  - SOLICITUDES SATISFACTORIAS' TO TOT-ETIQUETA           
191000     MOVE WSV-QUERY-OK TO TOT-VALOR                                       
191100     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
191200     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
191300     PERFORM 3039-VERIFICAR-RPTFILE                                       
191400*    SEGUNDO RENGLON - QUERY CON TRANSACTION_NOT_FOUND, EL                
191500*    UNICO CODIGO DE ERROR POSIBLE PARA ESTE SERVICIO                     
191600     MOVE SPACES TO WS-TOT-LINEA                                          
191700     MOVE 'QUERY  - SOLICITUDES RECHAZADAS' TO TOT-ETIQUETA               
191800     MOVE WSV-QUERY-NO TO TOT-VALOR                                       
191900     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
192000     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
192100     PERFORM 3039-VERIFICAR-RPTFILE.                                      
192200*----------------------------------------------------------------*        
192300 3038-TOTAL-CUENTAS-SALDO.                                                
192400*    DOS RENGLONES FINALES: CUANTAS CUENTAS QUEDAN EN_USO AL              
192500*    CIERRE DEL LOTE, Y LA SUMA DE TODOS LOS SALDOS - SIRVE               
192600*    COMO CUADRE GLOBAL ENTRE CORRIDAS CONSECUTIVAS                       
192700*    PRIMER RENGLON - SE ACUMULA EN 3011-ESCRIBIR-CTA AL                  
192800*    REGRABAR CADA CUENTA DE LA TABLA                                     
192900     MOVE SPACES TO WS-TOT-LINEA                                          
193000     MOVE 'CUENTAS EN ESTADO IN_USE AL CIERRE' TO TOT-ETIQUETA            
193100     MOVE WSV-CTAS-EN-USO TO TOT-VALOR                                    
193200     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
193300     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
193400     PERFORM 3039-VERIFICAR-RPTFILE                                       
193500*    SEGUNDO RENGLON - SUMA DE WST-CTA-SDO DE TODAS LAS                   
193600*    CUENTAS, ABIERTAS O CERRADAS, AL FINAL DE LA CORRIDA                 
193700     MOVE SPACES TO WS-TOT-LINEA                                          
193800     MOVE 'SUMA DE SALDOS DE TODAS LAS CUENTAS' TO TOT-ETIQUETA           
193900     MOVE WSV-SALDO-TOTAL TO TOT-VALOR                                    
194000     MOVE WS-TOT-LINEA TO RPT-LINEA                                       
194100     WRITE RPT-LINEA AFTER ADVANCING 1 LINE                               
194200     PERFORM 3039-VERIFICAR-RPTFILE.                                      
194300*----------------------------------------------------------------*        
194400 3039-VERIFICAR-RPTFILE.                                                  
194500*    RUTINA COMUN DE CHEQUEO DE FILE STATUS DESPUES DE CADA               
194600*    WRITE A RPTFILE DENTRO DE LA SECCION DE TOTALES, Y CONTADOR          
194700*    DE RENGLONES IMPRESOS PARA EL RESUMEN DE CONSOLA                     
194800     IF FS-RPTFILE NOT = '00'                                             
194900        MOVE '3039-VERIFICAR-RPTFILE' TO WSV-RUTINA                       
195000        MOVE 'WRITE RPTFILE' TO WSV-ACCION                                
195100        MOVE FS-RPTFILE TO WSV-FSTATUS                                    
195200        PERFORM 9000-ERROR-PGM                                            
195300     END-IF                                                               
195400     ADD 1 TO WS77-LINEAS-RPT.                                            
195500*----------------------------------------------------------------*        
195600 3040-CERRAR-ARCHIVOS.                                                    
195700*    CIERRA LOS 8 ARCHIVOS DEL LOTE; SI ALGUNO FALLA AL CERRAR,           
195800*    SE REPORTA PERO YA NO HAY NADA QUE DESHACER - LOS DATOS YA           
195900*    SE REGRABARON EN 3010/3020                                           
196000     CLOSE USERFILE ACCTFILE ACCTFILE-OUT MOVFILE MOVFILE-OUT             
196100           SOLFILE RESFILE RPTFILE                                        
196200     IF FS-USERFILE  = '00' AND FS-ACCTFILE  = '00' AND                   
196300        FS-ACCTFILOU = '00' AND FS-MOVFILE   = '00' AND                   
196400        FS-MOVFILOU  = '00' AND FS-SOLFILE   = '00' AND                   
196500        FS-RESFILE   = '00' AND FS-RPTFILE   = '00'                       
196600        CONTINUE                                                          
196700     ELSE                                                                 
196800        MOVE '3040-CERRAR-ARCHIVOS' TO WSV-RUTINA                         
196900        MOVE 'CLOSE LOTE' TO WSV-ACCION                                   
197000        PERFORM 9000-ERROR-PGM                                            
197100     END-IF.                                                              
197200*----------------------------------------------------------------*        
197300 3045-MOSTRAR-RESUMEN.                                                    
197400*    RESUMEN BREVE EN CONSOLA PARA EL OPERADOR DE TURNO, LAS              
197500*    CIFRAS DETALLADAS QUEDAN EN EL REPORTE RPTFILE                       
197600     DISPLAY '================================='                          
197700     DISPLAY '------- RESUMEN DE PROCESO  -----'                          
197800     DISPLAY '-------      CTAB01Q       ------'                          
197900     DISPLAY '================================='                          
198000*    DEBE COINCIDIR CON WSV-CONT-RESFILE, UNA RESPUESTA POR               
198100*    SOLICITUD, SE SEAN SATISFACTORIAS O RECHAZADAS                       
198200     DISPLAY 'SOLICITUDES LEIDAS  = ' WSV-CONT-SOLFILE                    
198300     DISPLAY 'RESPUESTAS GRABADAS = ' WSV-CONT-RESFILE                    
198400*    DEBE COINCIDIR CON WST-CTA-CNT, LA TABLA COMPLETA SE                 
198500*    REGRABA SIN IMPORTAR SI CAMBIO O NO EN ESTA CORRIDA                  
198600     DISPLAY 'CUENTAS REGRABADAS  = ' WSV-CONT-ACCTFILE                   
198700     DISPLAY 'MOVIMIENTOS GRABADOS= ' WSV-CONT-MOVFILE                    
198800*    SOLO LAS QUE QUEDARON IN_USE AL CIERRE, VER 3011                     
198900     DISPLAY 'CUENTAS EN USO      = ' WSV-CTAS-EN-USO                     
199000     DISPLAY '================================='.                         
199100*----------------------------------------------------------------*        
199200*=====================*                                                   
199300 9000-ERROR-PGM.                                                          
199400*=====================*                                                   
199500*    RUTINA COMUN DE ABORTO: CUALQUIER ERROR DE I/O IRRECUPERABLE         
199600*    CAE AQUI, SE MUESTRA LA RUTINA Y ACCION QUE FALLARON Y EL            
199700*    LOTE TERMINA CON RETURN-CODE 16, SIN CONTINUAR EL PROCESO -          
199800*    UN LOTE BANCARIO NO PUEDE SEGUIR CON UN ARCHIVO EN MAL ESTADO        
199900     DISPLAY '================================'                           
200000     DISPLAY '------ DETALLES DE ERROR ------'                            
200100     DISPLAY '------      CTAB01Q      ------'                            
200200     DISPLAY '================================'                           
200300     DISPLAY ' RUTINA          : ' WSV-RUTINA                             
200400     DISPLAY ' ACCION DE ERROR : ' WSV-ACCION                             
200500     DISPLAY ' CODIGO DE ERROR : ' WSV-FSTATUS                            
200600     DISPLAY '================================'                           
200700     DISPLAY '--------- FIN DETALLES --------'                            
200800     DISPLAY '================================'                           
200900*    RETURN-CODE 16 ES EL CODIGO DE ABORTO DE TODOS LOS LOTES             
201000*    DE LA INSTALACION, EL SCHEDULER LO TRATA COMO FALLA DURA             
201100     MOVE WSC-DIECISEIS TO RETURN-CODE                                    
201200     STOP RUN.                                                            
201300*----------------------------------------------------------------*        
201400*FIN**************************************************************        
201500*FIN* APENDICE - TABLAS EN MEMORIA Y SU ORIGEN/DESTINO, PARA EL  *        
201600*FIN* PROGRAMADOR QUE LLEGUE DESPUES DE NOSOTROS:                *        
201700*FIN**  WST-TABLA-USR - CARGADA UNA SOLA VEZ DE USERFILE EN      *        
201800*FIN**   1020, SOLO LECTURA EN TODO EL RESTO DEL PROGRAMA        *        
201900*FIN**  WST-TABLA-CTA - CARGADA DE ACCTFILE EN 1030, MODIFICADA  *        
202000*FIN**   EN MEMORIA POR 2101/2201/2420/2520, REGRABADA COMPLETA  *        
202100*FIN**   A ACCTFILE-OUT EN 3010                                  *        
202200*FIN**  WST-TABLA-MOV - CARGADA DE MOVFILE EN 1040, CRECE EN     *        
202300*FIN**   MEMORIA POR CADA USE/CANCEL DE LA CORRIDA (2401/2430/   *        
202400*FIN**   2501), REGRABADA COMPLETA A MOVFILE-OUT EN 3020         *        
202500*FIN**  NINGUNA DE LAS TRES TABLAS SE REESCRIBE EN SU PROPIO     *        
202600*FIN**  ARCHIVO DE ENTRADA - EL JCL DECIDE EL RENAME, NO ESTE    *        
202700*FIN**  PROGRAMA (VER NOTAS DE OPERACION AL PRINCIPIO)           *        
202800*FIN**************************************************************        
